000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZPKG001.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  CITY DATA PROCESSING - TAX AND REVENUE DIVISION.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CITY INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zPARK - City Parking / Property Analysis Batch                *
001100*                                                               *
001200* ZPKG001 is the control program for the zPARK analysis run.    *
001300* It validates the five run arguments, opens the audit log,     *
001400* reads the request deck (one card per analysis question asked  *
001500* of the run) and calls ZPKG040 to compute and print each       *
001600* answer.  ZPKG040 loads the three data files on first need.    *
001700*                                                               *
001800* Run arguments (from the EXEC PARM):                           *
001900*   1 - format keyword            CSV or JSON                   *
002000*   2 - parking violation file name                              *
002100*   3 - property file name                                      *
002200*   4 - population file name                                    *
002300*   5 - audit log file name                                     *
002400*                                                               *
002500*-----------------------------------------------------------------
002600* MODIFIER        |   DATE     |  DESCRIPTION OF CHANGE
002700*-----------------------------------------------------------------
002800* R JACKSON         03/14/1988   Initial release - replaces the
002900*                                 card-sort population count run.
003000* R JACKSON         09/02/1988   Added property file and Q3/Q4/Q5
003100*                                 average-value questions.
003200* T MORALES         02/19/1991   Q6 combined statistics report
003300*                                 added per Revenue request #227.
003400* T MORALES         11/08/1993   Parking file extended to accept
003500*                                 JSON encoding as well as CSV.
003600* J FIELDS           01/06/1995   Audit log now created
003700*                                 automatically on first run.
003800* J FIELDS          06/30/1995   Fixed PER-CAP truncation - was
003900*                                 rounding half-up in error.
004000* J FIELDS          08/22/1995   TPR 4471 - non-numeric parking
004100*                                 fields no longer abend the load.
004200* M OYELARAN        01/18/1999   Y2K remediation - log timestamp
004300*                                 widened to 4 digit year.
004400* M OYELARAN        06/04/1999   Y2K - population/property dates
004500*                                 reviewed, no 2 digit years used.
004600* D KASPRZAK        04/11/2002   TPR 6620 - ZIP compare on Q6
004700*                                 made case insensitive.
004800* D KASPRZAK        10/03/2006   Request deck now trimmed of blank
004900*                                 trailer cards before processing.
004920* D KASPRZAK        10/03/2006   A non-numeric ZIP on a request
004940*                                 card is now treated as no ZIP
004960*                                 instead of being passed through
004980*                                 unchecked (TPR 7122).
005000*-----------------------------------------------------------------
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-3090.
005500 OBJECT-COMPUTER.  IBM-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT REQUEST-FILE
006200         ASSIGN TO REQDECK
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS REQ-FILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  REQUEST-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS.
007100 01  REQUEST-CARD.
007200     05  REQ-QUESTION               PIC  X(001).
007300     05  FILLER                     PIC  X(001).
007400     05  REQ-ZIP                    PIC  X(005).
007500     05  FILLER                     PIC  X(073).
007520*****************************************************************
007540* D KASPRZAK 10/03/2006 - numeric view of the card ZIP, used to  *
007560* catch a ZIP field that is filled but not five digits (TPR     *
007580* 7122).                                                        *
007590*****************************************************************
007595 01  REQUEST-CARD-ZIP-R REDEFINES REQUEST-CARD.
007596     05  FILLER                     PIC  X(002).
007597     05  REQ-ZIP-R                  PIC  9(005).
007598     05  FILLER                     PIC  X(073).
007600
007700 WORKING-STORAGE SECTION.
007800
007900*****************************************************************
008000* Run argument work areas - received from the EXEC PARM string. *
008100*****************************************************************
008200 01  ARG-PARM-WORK                  PIC  X(132) VALUE SPACES.
008300 01  ARG-FIELD-COUNT                PIC S9(04) COMP VALUE ZEROES.
008400
008500 01  ARG-TABLE.
008600     05  ARG-FORMAT-KEYWORD         PIC  X(020) VALUE SPACES.
008700     05  ARG-FORMAT-UPPER           PIC  X(020) VALUE SPACES.
008800     05  ARG-PARKING-FILE           PIC  X(044) VALUE SPACES.
008900     05  ARG-PROPERTY-FILE          PIC  X(044) VALUE SPACES.
009000     05  ARG-POPULATION-FILE        PIC  X(044) VALUE SPACES.
009100     05  ARG-LOG-FILE               PIC  X(044) VALUE SPACES.
009200
009300 01  ARG-LOG-LINE                   PIC  X(080) VALUE SPACES.
009400
009500 01  ARG-EXTENSION-WORK.
009600     05  ARG-EXT-BEFORE-DOT         PIC  X(044) VALUE SPACES.
009700     05  ARG-EXT-AFTER-DOT          PIC  X(020) VALUE SPACES.
009800     05  ARG-EXT-UPPER              PIC  X(020) VALUE SPACES.
009900
010000 01  LOWER-CASE-ALPHABET            PIC  X(026)
010100     VALUE 'abcdefghijklmnopqrstuvwxyz'.
010200 01  UPPER-CASE-ALPHABET            PIC  X(026)
010300     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010400
010500 01  REQ-FILE-STATUS                PIC  X(002) VALUE SPACES.
010600 01  REQ-EOF-SWITCH                 PIC  X(001) VALUE 'N'.
010700     88  REQ-EOF                            VALUE 'Y'.
010800
010900 01  QUESTION-WORK                  PIC S9(04) COMP VALUE ZEROES.
011000 01  QUESTION-NUMERIC-CHECK         PIC  9(001) VALUE ZEROES.
011100 01  QUESTION-NUMERIC-CHECK-R REDEFINES
011200     QUESTION-NUMERIC-CHECK         PIC  X(001).
011300
011400 01  LK-POP-DDNAME                  PIC  X(044) VALUE SPACES.
011500 01  LK-VIO-DDNAME                  PIC  X(044) VALUE SPACES.
011600 01  LK-PROP-DDNAME                 PIC  X(044) VALUE SPACES.
011700 01  LK-LOG-DDNAME                  PIC  X(044) VALUE SPACES.
011800 01  LK-LOG-ACTION                  PIC  X(005) VALUE SPACES.
011900 01  LK-LOG-TEXT                    PIC  X(080) VALUE SPACES.
011920 01  LK-LOG-TEXT-ZIP REDEFINES LK-LOG-TEXT.
011940     05  LK-LOG-TEXT-ZIP-VALUE      PIC  X(005).
011960     05  FILLER                     PIC  X(075).
012000
012100 01  PROGRAM-ZPKG040                PIC  X(008) VALUE 'ZPKG040 '.
012200 01  PROGRAM-ZPKG050                PIC  X(008) VALUE 'ZPKG050 '.
012300
012400*****************************************************************
012500* Shared data tables, built once and held for the whole run -   *
012600* passed by reference into ZPKG040 on every request.            *
012700*****************************************************************
012800 COPY ZPKGPOP.
012900 COPY ZPKGVIO.
013000 COPY ZPKGPRP.
013100 COPY ZPKGANS.
013200 COPY ZPKGERR.
013300
013400 PROCEDURE DIVISION USING ARG-PARM-WORK.
013500
013600*****************************************************************
013700* Main process.                                                 *
013800*****************************************************************
013900 0000-MAIN-LINE.
014000     MOVE 'ZPKG001 '              TO ERR-PROGRAM-ID.
014100
014200     PERFORM 1000-VALIDATE-ARGS      THRU 1000-EXIT.
014300     PERFORM 3000-PROCESS-REQUESTS   THRU 3000-EXIT.
014400     PERFORM 9000-WRAP-UP            THRU 9000-EXIT.
014500
014600     GOBACK.
014700
014800*****************************************************************
014900* ArgsValidation - rules 1 through 6.                            *
015000*****************************************************************
015100 1000-VALIDATE-ARGS.
015200     PERFORM 1100-SPLIT-ARGUMENTS     THRU 1100-EXIT.
015300     PERFORM 1200-CHECK-FORMAT-KEYWORD THRU 1200-EXIT.
015400     PERFORM 1300-CHECK-FILE-EXTENSION THRU 1300-EXIT.
015500     PERFORM 1400-CHECK-DATA-FILES    THRU 1400-EXIT.
015600     PERFORM 1500-OPEN-LOG-FILE       THRU 1500-EXIT.
015700     PERFORM 1600-LOG-ARGUMENT-LINE   THRU 1600-EXIT.
015800
015900 1000-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300* Rule 1 - count non-missing arguments; 0 or fewer than 5 is an *
016400* error.                                                        *
016500*****************************************************************
016600 1100-SPLIT-ARGUMENTS.
016700     MOVE ZEROES                 TO ARG-FIELD-COUNT.
016800     MOVE SPACES                 TO ARG-TABLE.
016900
017000     UNSTRING ARG-PARM-WORK DELIMITED BY ALL SPACES
017100         INTO ARG-FORMAT-KEYWORD
017200              ARG-PARKING-FILE
017300              ARG-PROPERTY-FILE
017400              ARG-POPULATION-FILE
017500              ARG-LOG-FILE
017600         TALLYING IN ARG-FIELD-COUNT.
017700
017800     IF  ARG-FIELD-COUNT = 0
017900         MOVE ERR-MSG-NO-ARGS      TO ERR-TEXT
018000         MOVE ERR-RC-ARGS          TO ERR-RETURN-CODE
018100         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
018200
018300     IF  ARG-FIELD-COUNT < 5
018400         MOVE ERR-MSG-WRONG-ARG-COUNT TO ERR-TEXT
018500         MOVE ERR-RC-ARGS             TO ERR-RETURN-CODE
018600         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
018700
018800 1100-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* Rule 2 - format keyword must be CSV or JSON, case insensitive.*
019300*****************************************************************
019400 1200-CHECK-FORMAT-KEYWORD.
019500     MOVE ARG-FORMAT-KEYWORD     TO ARG-FORMAT-UPPER.
019600     INSPECT ARG-FORMAT-UPPER CONVERTING LOWER-CASE-ALPHABET
019700                                      TO UPPER-CASE-ALPHABET.
019800
019900     IF  ARG-FORMAT-UPPER (1:3) NOT = 'CSV'  AND
020000         ARG-FORMAT-UPPER (1:4) NOT = 'JSON'
020100         MOVE ERR-MSG-WRONG-FORMAT TO ERR-TEXT
020200         MOVE ERR-RC-ARGS          TO ERR-RETURN-CODE
020300         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
020400
020500 1200-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900* Rule 3 - the text after the first "." in the parking file     *
021000* name must equal the format keyword, case insensitive.         *
021100*****************************************************************
021200 1300-CHECK-FILE-EXTENSION.
021300     MOVE SPACES                 TO ARG-EXTENSION-WORK.
021400
021500     UNSTRING ARG-PARKING-FILE DELIMITED BY '.'
021600         INTO ARG-EXT-BEFORE-DOT ARG-EXT-AFTER-DOT.
021700
021800     MOVE ARG-EXT-AFTER-DOT      TO ARG-EXT-UPPER.
021900     INSPECT ARG-EXT-UPPER CONVERTING LOWER-CASE-ALPHABET
022000                                  TO UPPER-CASE-ALPHABET.
022100
022200     IF  ARG-EXT-UPPER NOT = ARG-FORMAT-UPPER
022300         MOVE ERR-MSG-WRONG-EXTENSION TO ERR-TEXT
022400         MOVE ERR-RC-ARGS             TO ERR-RETURN-CODE
022500         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
022600
022700 1300-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* Rule 4 - the three data files must exist and be readable.     *
023200* Each is opened for INPUT and immediately closed; a bad open   *
023300* status aborts the run.                                        *
023400*****************************************************************
023500 1400-CHECK-DATA-FILES.
023600     MOVE ARG-PARKING-FILE       TO LK-VIO-DDNAME.
023700     PERFORM 1450-PROBE-FILE     THRU 1450-EXIT.
023800
023900     MOVE ARG-PROPERTY-FILE      TO LK-PROP-DDNAME.
024000     MOVE ARG-PROPERTY-FILE      TO LK-VIO-DDNAME.
024100     PERFORM 1450-PROBE-FILE     THRU 1450-EXIT.
024200
024300     MOVE ARG-POPULATION-FILE    TO LK-POP-DDNAME.
024400     MOVE ARG-POPULATION-FILE    TO LK-VIO-DDNAME.
024500     PERFORM 1450-PROBE-FILE     THRU 1450-EXIT.
024600
024700     MOVE ARG-PARKING-FILE       TO LK-VIO-DDNAME.
024800     MOVE ARG-PROPERTY-FILE      TO LK-PROP-DDNAME.
024900     MOVE ARG-POPULATION-FILE    TO LK-POP-DDNAME.
025000
025100 1400-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* Probe one data file by name - a dedicated SELECT is not used  *
025600* here because the file name is not known until run time; the   *
025700* probe CALLs the common existence check in ZPKG050.             *
025800*****************************************************************
025900 1450-PROBE-FILE.
026000     MOVE LK-VIO-DDNAME          TO LK-LOG-DDNAME.
026100     MOVE 'PROBE'                TO LK-LOG-ACTION.
026200     MOVE SPACES                 TO LK-LOG-TEXT.
026300
026400     CALL PROGRAM-ZPKG050 USING LK-LOG-DDNAME
026500                                 LK-LOG-ACTION
026600                                 LK-LOG-TEXT.
026700
026800     IF  LK-LOG-ACTION NOT = 'OK   '
026900         MOVE ERR-MSG-CANNOT-OPEN TO ERR-TEXT
027000         MOVE LK-VIO-DDNAME       TO ERR-TEXT (18:44)
027100         MOVE ERR-RC-FILE         TO ERR-RETURN-CODE
027200         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
027300
027400 1450-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* Rule 5 - the log file is created if it does not already       *
027900* exist; a failure to create it is a fatal error.                *
028000*****************************************************************
028100 1500-OPEN-LOG-FILE.
028200     MOVE ARG-LOG-FILE            TO LK-LOG-DDNAME.
028300     MOVE 'OPEN '                 TO LK-LOG-ACTION.
028400     MOVE SPACES                  TO LK-LOG-TEXT.
028500
028600     CALL PROGRAM-ZPKG050 USING LK-LOG-DDNAME
028700                                 LK-LOG-ACTION
028800                                 LK-LOG-TEXT.
028900
029000     IF  LK-LOG-ACTION NOT = 'OK   '
029100         MOVE ERR-MSG-CANNOT-CREATE-LOG TO ERR-TEXT
029200         MOVE ARG-LOG-FILE              TO ERR-TEXT (24:44)
029300         MOVE ERR-RC-FILE               TO ERR-RETURN-CODE
029400         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
029500
029600 1500-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000* Rule 6 - on success, log the joined argument line and proceed *
030100* to request processing.                                        *
030200*****************************************************************
030300 1600-LOG-ARGUMENT-LINE.
030400     MOVE SPACES                  TO ARG-LOG-LINE.
030500     STRING ARG-FORMAT-KEYWORD    DELIMITED BY SPACE
030600            ' '                   DELIMITED BY SIZE
030700            ARG-PARKING-FILE      DELIMITED BY SPACE
030800            ' '                   DELIMITED BY SIZE
030900            ARG-PROPERTY-FILE     DELIMITED BY SPACE
031000            ' '                   DELIMITED BY SIZE
031100            ARG-POPULATION-FILE   DELIMITED BY SPACE
031200            ' '                   DELIMITED BY SIZE
031300            ARG-LOG-FILE          DELIMITED BY SPACE
031400            INTO ARG-LOG-LINE.
031500
031600     MOVE ARG-LOG-FILE            TO LK-LOG-DDNAME.
031700     MOVE 'WRITE'                 TO LK-LOG-ACTION.
031800     MOVE ARG-LOG-LINE            TO LK-LOG-TEXT.
031900
032000     CALL PROGRAM-ZPKG050 USING LK-LOG-DDNAME
032100                                 LK-LOG-ACTION
032200                                 LK-LOG-TEXT.
032300
032400 1600-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800* AnalyseService driver loop - reads the request deck, logs     *
032900* each choice and ZIP, calls ZPKG040 for the answer and prints  *
033000* the lines it returns.                                         *
033100*****************************************************************
033200 3000-PROCESS-REQUESTS.
033300     OPEN INPUT REQUEST-FILE.
033400
033500     PERFORM 3100-READ-REQUEST       THRU 3100-EXIT.
033600
033700     PERFORM 3200-HANDLE-ONE-REQUEST THRU 3200-EXIT
033800             WITH TEST BEFORE
033900             UNTIL REQ-EOF.
034000
034100     CLOSE REQUEST-FILE.
034200
034300 3000-EXIT.
034400     EXIT.
034500
034600 3100-READ-REQUEST.
034700     READ REQUEST-FILE
034800         AT END
034900             MOVE 'Y'            TO REQ-EOF-SWITCH.
035000
035100 3100-EXIT.
035200     EXIT.
035300
035400 3200-HANDLE-ONE-REQUEST.
035500     IF  REQUEST-CARD = SPACES
035600         PERFORM 3100-READ-REQUEST THRU 3100-EXIT
035700         GO TO 3200-EXIT.
035800
035900     MOVE REQ-QUESTION            TO QUESTION-NUMERIC-CHECK-R.
036000     MOVE ZEROES                  TO QUESTION-WORK.
036100
036200     IF  QUESTION-NUMERIC-CHECK-R IS NUMERIC
036300         MOVE QUESTION-NUMERIC-CHECK TO QUESTION-WORK.
036400
036420     IF  REQ-ZIP NOT = SPACES AND REQ-ZIP-R NOT NUMERIC
036440         MOVE SPACES              TO REQ-ZIP.
036460
036500     PERFORM 3300-LOG-CHOICE      THRU 3300-EXIT.
036600     PERFORM 3400-CALL-ANALYSE    THRU 3400-EXIT.
036700     PERFORM 3500-PRINT-ANSWER    THRU 3500-EXIT.
036800
036900     PERFORM 3100-READ-REQUEST    THRU 3100-EXIT.
037000
037100 3200-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500* Log the menu choice, and the ZIP code when one was entered.   *
037600*****************************************************************
037700 3300-LOG-CHOICE.
037800     MOVE ARG-LOG-FILE            TO LK-LOG-DDNAME.
037900     MOVE 'WRITE'                 TO LK-LOG-ACTION.
038000     MOVE SPACES                  TO LK-LOG-TEXT.
038100     MOVE REQ-QUESTION            TO LK-LOG-TEXT (1:1).
038200
038300     CALL PROGRAM-ZPKG050 USING LK-LOG-DDNAME
038400                                 LK-LOG-ACTION
038500                                 LK-LOG-TEXT.
038600
038700     IF  REQ-ZIP NOT = SPACES
038800         MOVE SPACES              TO LK-LOG-TEXT
038900         MOVE REQ-ZIP             TO LK-LOG-TEXT-ZIP-VALUE
039000         CALL PROGRAM-ZPKG050 USING LK-LOG-DDNAME
039100                                    LK-LOG-ACTION
039200                                    LK-LOG-TEXT.
039300
039400 3300-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800* Call the rule engine, passing it the shared tables, the       *
039900* three data file names (for the lazy load) and the log file    *
040000* name (so the readers can log the file names they open).       *
040100*****************************************************************
040200 3400-CALL-ANALYSE.
040300     CALL PROGRAM-ZPKG040 USING QUESTION-WORK
040400                                 REQ-ZIP
040500                                 LK-VIO-DDNAME
040600                                 LK-PROP-DDNAME
040700                                 LK-POP-DDNAME
040800                                 ARG-LOG-FILE
040900                                 POP-TABLE-CONTROL
041000                                 POP-TABLE-AREA
041100                                 VIO-TABLE-CONTROL
041200                                 VIO-TABLE-AREA
041300                                 PROP-TABLE-CONTROL
041400                                 PROP-TABLE-AREA
041500                                 CACHE-CONTROL
041600                                 CACHE-ZIP-TABLE-CONTROL
041700                                 CACHE-ZIP-TABLE-AREA
041800                                 ANSWER-OUTPUT-CONTROL
041900                                 ANSWER-OUTPUT-AREA.
042000
042100 3400-EXIT.
042200     EXIT.
042300
042400 3500-PRINT-ANSWER.
042500     PERFORM 3510-DISPLAY-ONE-LINE THRU 3510-EXIT
042600             VARYING ANSWER-IDX FROM 1 BY 1
042700             UNTIL ANSWER-IDX > ANSWER-LINE-COUNT.
042800
042900 3500-EXIT.
043000     EXIT.
043100
043200 3510-DISPLAY-ONE-LINE.
043300     DISPLAY ANSWER-LINE (ANSWER-IDX).
043400
043500 3510-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900* Close the audit log and end the run.                          *
044000*****************************************************************
044100 9000-WRAP-UP.
044200     MOVE ARG-LOG-FILE            TO LK-LOG-DDNAME.
044300     MOVE 'CLOSE'                 TO LK-LOG-ACTION.
044400     MOVE SPACES                  TO LK-LOG-TEXT.
044500
044600     CALL PROGRAM-ZPKG050 USING LK-LOG-DDNAME
044700                                 LK-LOG-ACTION
044800                                 LK-LOG-TEXT.
044900
045000 9000-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400* Build the console line and write it, then abend the run with  *
045500* the supplied return code.                                     *
045600*****************************************************************
045700 9900-ABEND-WITH-MESSAGE.
045800     MOVE ERR-PROGRAM-ID            TO ERR-CL-PROGRAM.
045900     MOVE ERR-TEXT                  TO ERR-CL-TEXT.
046000
046100     DISPLAY ERR-CONSOLE-LINE.
046200
046300     MOVE ERR-RETURN-CODE           TO RETURN-CODE.
046400
046500     STOP RUN.
046600
046700 9900-EXIT.
046800     EXIT.
