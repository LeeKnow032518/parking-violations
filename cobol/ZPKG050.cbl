000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZPKG050.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  CITY DATA PROCESSING - TAX AND REVENUE DIVISION.
000500 DATE-WRITTEN.  03/21/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CITY INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zPARK - City Parking / Property Analysis Batch                *
001100*                                                               *
001200* ZPKG050 is the audit log writer (WriteLogService) for the     *
001300* zPARK run.  It is CALLed with one of four actions:            *
001400*                                                               *
001500*   PROBE - confirm a data file exists and can be opened for    *
001600*           INPUT, then close it again.  Used by ZPKG001 to     *
001700*           satisfy ArgsValidation rule 4.                      *
001800*   OPEN  - open the audit log EXTEND; if it does not yet       *
001900*           exist it is created first.  Used once at the start  *
002000*           of the run.                                         *
002100*   WRITE - append one timestamped line to the audit log.       *
002200*   CLOSE - close the audit log at the end of the run.          *
002300*                                                               *
002400* The log file, once opened, is held open across CALLs for the  *
002500* life of the run (COBOL subprograms keep their files open      *
002600* between CALLs unless the program is CANCELed).                *
002700*                                                               *
002800*-----------------------------------------------------------------
002900* MODIFIER        |   DATE     |  DESCRIPTION OF CHANGE
003000*-----------------------------------------------------------------
003100* R JACKSON         03/21/1988   Initial release.
003200* T MORALES         02/19/1991   PROBE action added so ZPKG001
003300*                                 can validate files before load.
003400* J FIELDS          01/06/1995   Log file now created on OPEN
003500*                                 instead of requiring the
003600*                                 operator to pre-allocate it.
003700* M OYELARAN        01/18/1999   Y2K remediation - timestamp now
003800*                                 built with a 4 digit year using
003900*                                 a century window on the 2 digit
004000*                                 date returned by ACCEPT FROM
004020*                                 DATE.
004100* M OYELARAN        06/04/1999   Y2K - century window moved to its
004200*                                 own paragraph for re-use by
004300*                                 other zPARK programs later.
004400* D KASPRZAK        10/03/2006   A failed WRITE now only warns on
004500*                                 the console - no longer aborts
004600*                                 the run (TPR 6721).
004700*-----------------------------------------------------------------
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-3090.
005200 OBJECT-COMPUTER.  IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PROBE-FILE
005900         ASSIGN TO DYNAMIC WS-PROBE-DDNAME
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-PROBE-STATUS.
006200
006300     SELECT LOG-FILE
006400         ASSIGN TO DYNAMIC WS-LOG-DDNAME
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-LOG-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PROBE-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  PROBE-RECORD                    PIC  X(300).
007300
007400 FD  LOG-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 COPY ZPKGLOG.
007700
007800 WORKING-STORAGE SECTION.
007900
008000 01  WS-PROBE-DDNAME                 PIC  X(044) VALUE SPACES.
008100 01  WS-PROBE-STATUS                 PIC  X(002) VALUE SPACES.
008200     88  WS-PROBE-OK                         VALUE '00'.
008300
008400 01  WS-LOG-DDNAME                   PIC  X(044) VALUE SPACES.
008500 01  WS-LOG-STATUS                   PIC  X(002) VALUE SPACES.
008600     88  WS-LOG-OK                           VALUE '00'.
008700     88  WS-LOG-NOT-FOUND                    VALUE '35'.
008800
008900 01  WS-LOG-OPEN-SWITCH               PIC  X(001) VALUE 'N'.
009000     88  WS-LOG-IS-OPEN                       VALUE 'Y'.
009100
009200 01  WS-2-DIGIT-DATE.
009300     05  WS-2-YEAR                   PIC  9(002).
009400     05  WS-2-MONTH                  PIC  9(002).
009500     05  WS-2-DAY                    PIC  9(002).
009600
009700 01  WS-CLOCK-TIME                   PIC  9(008).
009800 01  WS-CLOCK-TIME-R REDEFINES WS-CLOCK-TIME.
009900     05  WS-CLOCK-HOUR               PIC  9(002).
010000     05  WS-CLOCK-MINUTE             PIC  9(002).
010100     05  WS-CLOCK-SECOND             PIC  9(002).
010200     05  WS-CLOCK-HUNDREDTHS         PIC  9(002).
010300
010400 01  WS-CENTURY                      PIC  9(002) VALUE ZEROES.
010500
010600 01  WS-TIMESTAMP-WORK.
010700     05  WS-TS-DATE.
010800         10  WS-TS-YEAR              PIC  9(004).
010900         10  WS-TS-MONTH             PIC  9(002).
011000         10  WS-TS-DAY               PIC  9(002).
011100     05  WS-TS-TIME.
011200         10  WS-TS-HOUR              PIC  9(002).
011300         10  WS-TS-MINUTE            PIC  9(002).
011400         10  WS-TS-SECOND            PIC  9(002).
011500     05  WS-TS-DATE-R REDEFINES WS-TS-DATE
011600                                PIC  9(008).
011700     05  WS-TS-TIME-R REDEFINES WS-TS-TIME
011800                                PIC  9(006).
011900     05  WS-TS-TICKS                 PIC  9(006) COMP-3.
012000
012100 01  WS-LOG-TIMESTAMP                PIC  9(014) VALUE ZEROES.
012200
012300 LINKAGE SECTION.
012400 01  LK-LOG-DDNAME                   PIC  X(044).
012500 01  LK-LOG-ACTION                   PIC  X(005).
012600 01  LK-LOG-TEXT                     PIC  X(080).
012700
012800 PROCEDURE DIVISION USING LK-LOG-DDNAME
012900                           LK-LOG-ACTION
013000                           LK-LOG-TEXT.
013100
013200*****************************************************************
013300* Main process - dispatch on the action requested.               *
013400*****************************************************************
013500 0000-MAIN-LINE.
013600     EVALUATE LK-LOG-ACTION
013700         WHEN 'PROBE'
013800             PERFORM 1000-PROBE-FILE      THRU 1000-EXIT
013900         WHEN 'OPEN '
014000             PERFORM 2000-OPEN-LOG        THRU 2000-EXIT
014100         WHEN 'WRITE'
014200             PERFORM 3000-WRITE-LOG-LINE  THRU 3000-EXIT
014300         WHEN 'CLOSE'
014400             PERFORM 4000-CLOSE-LOG       THRU 4000-EXIT
014500     END-EVALUATE.
014600
014700     GOBACK.
014800
014900*****************************************************************
015000* PROBE - open the named data file for INPUT and close it       *
015100* again; the caller is only told whether that succeeded.         *
015200*****************************************************************
015300 1000-PROBE-FILE.
015400     MOVE LK-LOG-DDNAME               TO WS-PROBE-DDNAME.
015500
015600     OPEN INPUT PROBE-FILE.
015700
015800     IF  WS-PROBE-OK
015900         CLOSE PROBE-FILE
016000         MOVE 'OK   '                  TO LK-LOG-ACTION
016100     ELSE
016200         MOVE 'BAD  '                  TO LK-LOG-ACTION.
016300
016400 1000-EXIT.
016500     EXIT.
016600
016700*****************************************************************
016800* OPEN - open the audit log EXTEND; if it is not found, create  *
016900* it with an OPEN OUTPUT/CLOSE pair and try EXTEND once more.    *
017000*****************************************************************
017100 2000-OPEN-LOG.
017200     MOVE LK-LOG-DDNAME               TO WS-LOG-DDNAME.
017300
017400     OPEN EXTEND LOG-FILE.
017500
017600     IF  WS-LOG-NOT-FOUND
017700         OPEN OUTPUT LOG-FILE
017800         CLOSE LOG-FILE
017900         OPEN EXTEND LOG-FILE.
018000
018100     IF  WS-LOG-OK
018200         MOVE 'Y'                      TO WS-LOG-OPEN-SWITCH
018300         MOVE 'OK   '                  TO LK-LOG-ACTION
018400     ELSE
018500         MOVE 'BAD  '                  TO LK-LOG-ACTION.
018600
018700 2000-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100* WRITE - build the timestamp and append one audit line.  A     *
019200* write failure is a console warning only, per TPR 6721 - it    *
019300* does not stop the run.                                        *
019400*****************************************************************
019500 3000-WRITE-LOG-LINE.
019600     IF  NOT WS-LOG-IS-OPEN
019700         GO TO 3000-EXIT.
019800
019900     PERFORM 3100-BUILD-TIMESTAMP     THRU 3100-EXIT.
020000
020100     MOVE SPACES                      TO LOG-RECORD.
020200     MOVE WS-LOG-TIMESTAMP             TO
020220          LOG-TIMESTAMP OF LOG-RECORD.
020300     MOVE LK-LOG-TEXT                  TO LOG-TEXT OF LOG-RECORD.
020400
020500     WRITE LOG-RECORD.
020600
020700     IF  NOT WS-LOG-OK
020800         DISPLAY 'ZPKG050 - WARNING - AUDIT LOG WRITE FAILED'.
020900
021000 3000-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Build a 14 digit YYYYMMDDHHMMSS timestamp using a Y2K style   *
021500* century window on the 2 digit year returned by ACCEPT.        *
021600*****************************************************************
021700 3100-BUILD-TIMESTAMP.
021800     ACCEPT WS-2-DIGIT-DATE           FROM DATE.
021900     ACCEPT WS-CLOCK-TIME             FROM TIME.
022000
022100     PERFORM 3200-WINDOW-CENTURY      THRU 3200-EXIT.
022200
022300     MOVE WS-CENTURY                  TO WS-TS-YEAR (1:2).
022400     MOVE WS-2-YEAR                   TO WS-TS-YEAR (3:2).
022500     MOVE WS-2-MONTH                  TO WS-TS-MONTH.
022600     MOVE WS-2-DAY                    TO WS-TS-DAY.
022700     MOVE WS-CLOCK-HOUR               TO WS-TS-HOUR.
022800     MOVE WS-CLOCK-MINUTE             TO WS-TS-MINUTE.
022900     MOVE WS-CLOCK-SECOND             TO WS-TS-SECOND.
023000     MOVE WS-CLOCK-HUNDREDTHS         TO WS-TS-TICKS.
023100
023200     MOVE WS-TS-DATE-R                TO WS-LOG-TIMESTAMP (1:8).
023300     MOVE WS-TS-TIME-R                TO WS-LOG-TIMESTAMP (9:6).
023400
023500 3100-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* Century window - 00 through 49 is 2000s, 50 through 99 is     *
024000* 1900s.  The run is not expected to process dates before 1950. *
024100*****************************************************************
024200 3200-WINDOW-CENTURY.
024300     IF  WS-2-YEAR < 50
024400         MOVE 20                      TO WS-CENTURY
024500     ELSE
024600         MOVE 19                      TO WS-CENTURY.
024700
024800 3200-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200* CLOSE - close the audit log at end of run.                     *
025300*****************************************************************
025400 4000-CLOSE-LOG.
025500     IF  WS-LOG-IS-OPEN
025600         CLOSE LOG-FILE
025700         MOVE 'N'                      TO WS-LOG-OPEN-SWITCH.
025800
025900 4000-EXIT.
026000     EXIT.
