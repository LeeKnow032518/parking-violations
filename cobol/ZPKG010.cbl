000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZPKG010.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  CITY DATA PROCESSING - TAX AND REVENUE DIVISION.
000500 DATE-WRITTEN.  03/16/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CITY INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zPARK - City Parking / Property Analysis Batch                *
001100*                                                               *
001200* ZPKG010 is ReadPopulation.  It is CALLed once, the first      *
001300* time any question needs the population table, by ZPKG040.     *
001400* The population file is a flat, delimited file of ZIP code     *
001500* and population count - one pair per line, no header.  The     *
001600* file name is the ddname built by ZPKG001 from run argument    *
001700* one.  Before reading, this program tells ZPKG050 to log the   *
001800* name of the file it is about to open, matching the way every  *
001900* other zPARK file open is recorded in the audit log.            *
002000*                                                               *
002100* A ZIP code repeated later in the file replaces the count      *
002200* recorded for it earlier - the table is searched for the ZIP   *
002300* before a new entry is added.  A file that cannot be opened,   *
002400* or that is empty, leaves the table EMPTY rather than aborting *
002500* the run; AnalyseService treats an empty population table as   *
002600* zero population everywhere.                                    *
002700*                                                               *
002800*-----------------------------------------------------------------
002900* MODIFIER        |   DATE     |  DESCRIPTION OF CHANGE
003000*-----------------------------------------------------------------
003100* R JACKSON         03/16/1988   Initial release.
003200* T MORALES         02/19/1991   Duplicate ZIP codes now replace
003300*                                 the earlier count instead of
003400*                                 stacking a second table entry.
003500* M OYELARAN        01/18/1999   Y2K remediation review - no date
003600*                                 fields in this program, no
003700*                                 change required.
003800* D KASPRZAK        10/03/2006   A file that will not open now
003900*                                 yields an empty table instead
004000*                                 of abending the run (TPR 6721).
004020* D KASPRZAK        10/04/2006   Table is now sorted into
004040*                                 ascending ZIP order after the
004060*                                 file is read - FinancialReport
004070*                                 (Q2) walks the table in table
004080*                                 order and the input file is not
004090*                                 guaranteed to arrive pre-sorted
004095*                                 (TPR 7138).
004100*-----------------------------------------------------------------
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-3090.
004600 OBJECT-COMPUTER.  IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT POPULATION-FILE
005300         ASSIGN TO DYNAMIC WS-POP-DDNAME
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-POP-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  POPULATION-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  POP-FILE-RECORD                 PIC  X(040).
006200 01  POP-FILE-FIXED-RECORD REDEFINES POP-FILE-RECORD.
006300     05  POP-FILE-FIXED-ZIP          PIC  X(005).
006400     05  FILLER                      PIC  X(001).
006500     05  POP-FILE-FIXED-COUNT        PIC  X(009).
006600     05  FILLER                      PIC  X(025).
006700
006800 WORKING-STORAGE SECTION.
006900
007000 01  WS-POP-DDNAME                   PIC  X(044) VALUE SPACES.
007100 01  WS-POP-STATUS                   PIC  X(002) VALUE SPACES.
007200     88  WS-POP-OK                           VALUE '00'.
007300     88  WS-POP-EOF                          VALUE '10'.
007400
007500 01  WS-POP-EOF-SWITCH               PIC  X(001) VALUE 'N'.
007600     88  WS-POP-AT-EOF                        VALUE 'Y'.
007700
007800 01  WS-DELIM-POSITION               PIC S9(04) COMP VALUE ZEROES.
007900 01  WS-ZIP-WORK                     PIC  X(005) VALUE SPACES.
008000 01  WS-ZIP-WORK-R REDEFINES WS-ZIP-WORK
008100                                   PIC  9(005).
008200 01  WS-COUNT-WORK                   PIC  X(009) VALUE SPACES.
008300 01  WS-COUNT-WORK-R REDEFINES WS-COUNT-WORK
008400                                   PIC  9(009).
008500
008600 01  WS-LOG-ACTION                   PIC  X(005) VALUE SPACES.
008700 01  WS-LOG-TEXT                     PIC  X(080) VALUE SPACES.
008750
008760*****************************************************************
008770* D KASPRZAK 10/04/2006 - ascending ZIP sort work area, bubble   *
008780* sort idiom matches the one AnalyseService uses for the Q6     *
008790* surprise-statistics table (TPR 7138).                         *
008795*****************************************************************
008800 01  WS-SWAP-SWITCH                  PIC  X(001) VALUE 'N'.
008820     88  WS-TABLE-SWAPPED                    VALUE 'Y'.
008840 01  WS-SWAP-POP-ENTRY.
008860     05  WS-SWAP-POP-ZIP             PIC  X(005).
008880     05  WS-SWAP-POP-COUNT           PIC  9(009) COMP-3.
008900     05  WS-SWAP-POP-STAT            PIC  X(001).
008920     05  FILLER                      PIC  X(012).
008940
008960 01  LK-PROGRAM-ZPKG050              PIC  X(008) VALUE 'ZPKG050 '.
009000
009100 LINKAGE SECTION.
009200 01  LK-POP-DDNAME                   PIC  X(044).
009300 01  LK-LOG-DDNAME                   PIC  X(044).
009400 COPY ZPKGPOP.
009500
009600 PROCEDURE DIVISION USING LK-POP-DDNAME
009700                           LK-LOG-DDNAME
009800                           POP-TABLE-CONTROL
009900                           POP-TABLE-AREA.
010000
010100*****************************************************************
010200* Main process - load the population table once, then GOBACK.   *
010300*****************************************************************
010400 0000-MAIN-LINE.
010500     MOVE ZEROES                      TO POP-TABLE-COUNT.
010600     MOVE 'E'                         TO POP-TABLE-STATUS.
010700     MOVE LK-POP-DDNAME               TO WS-POP-DDNAME.
010800
010900     PERFORM 1000-LOG-FILE-NAME       THRU 1000-EXIT.
011000
011100     OPEN INPUT POPULATION-FILE.
011200
011300     IF  WS-POP-OK
011400         PERFORM 2000-READ-POPULATION-FILE THRU 2000-EXIT
011500             UNTIL WS-POP-AT-EOF
011600         CLOSE POPULATION-FILE
011700     END-IF.
011750     PERFORM 2300-SORT-POP-TABLE      THRU 2300-EXIT.
011800
011900     IF  POP-TABLE-COUNT GREATER THAN ZEROES
012000         MOVE 'L'                     TO POP-TABLE-STATUS.
012100
012200     GOBACK.
012300
012400*****************************************************************
012500* Tell WriteLogService the name of the file about to be opened. *
012600*****************************************************************
012700 1000-LOG-FILE-NAME.
012800     MOVE 'WRITE'                     TO WS-LOG-ACTION.
012900     MOVE SPACES                      TO WS-LOG-TEXT.
013000     STRING 'OPENING POPULATION FILE ' DELIMITED BY SIZE
013100            LK-POP-DDNAME             DELIMITED BY SPACE
013200            INTO WS-LOG-TEXT.
013300
013400     CALL LK-PROGRAM-ZPKG050 USING LK-LOG-DDNAME
013500                                    WS-LOG-ACTION
013600                                    WS-LOG-TEXT.
013700
013800 1000-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200* Read one population line and fold it into the table.  Each    *
014300* line is ZIP code, a delimiter, then the population count.     *
014400*****************************************************************
014500 2000-READ-POPULATION-FILE.
014600     READ POPULATION-FILE
014700         AT END
014800             MOVE 'Y'                 TO WS-POP-EOF-SWITCH
014900         NOT AT END
015000             PERFORM 2100-PARSE-POP-LINE THRU 2100-EXIT
015100             PERFORM 2200-BUILD-POP-TABLE THRU 2200-EXIT
015200     END-READ.
015300
015400 2000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* Split the line on the first comma (CSV) or colon (JSON pair)  *
015900* it contains - whichever format run argument two named, the    *
016000* data always reduces to ZIP code then a numeric count.  A line *
016100* carrying neither delimiter is the old, pre-1991 fixed column  *
016200* layout and is picked up from POP-FILE-FIXED-RECORD instead.    *
016300*****************************************************************
016400 2100-PARSE-POP-LINE.
016500     MOVE SPACES                      TO WS-ZIP-WORK
016550                                          WS-COUNT-WORK.
016600     MOVE ZEROES                      TO WS-DELIM-POSITION.
016700
016800     UNSTRING POP-FILE-RECORD DELIMITED BY ',' OR ':' OR '"'
016900         INTO WS-ZIP-WORK WS-COUNT-WORK
017000         WITH POINTER WS-DELIM-POSITION.
017100
017200     IF  WS-ZIP-WORK = SPACES
017300         MOVE POP-FILE-FIXED-ZIP       TO WS-ZIP-WORK
017400         MOVE POP-FILE-FIXED-COUNT     TO WS-COUNT-WORK
017500     ELSE
017600*        Re-scan keeping only the digits of the count field -   *
017700*        the JSON form carries a trailing brace or quote the    *
017800*        UNSTRING delimiter list above does not strip cleanly.  *
017900         PERFORM 2150-STRIP-COUNT-JUNK THRU 2150-EXIT
018000     END-IF.
018100
018200     IF  WS-ZIP-WORK-R NOT NUMERIC
018300         MOVE ZEROES                   TO WS-ZIP-WORK.
018400
018500     IF  WS-COUNT-WORK NOT NUMERIC
018600         MOVE ZEROES                   TO WS-COUNT-WORK-R.
018700
018800 2100-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* Remove anything that is not a digit from the count field so a *
019300* trailing JSON brace or quote does not corrupt the numeric      *
019400* REDEFINES used to add the count into the table.                *
019500*****************************************************************
019600 2150-STRIP-COUNT-JUNK.
019700     INSPECT WS-COUNT-WORK
019800         REPLACING ALL '}' BY SPACE
019900                   ALL '"' BY SPACE
020000                   ALL ' ' BY ZERO
020100         AFTER INITIAL ZERO.
020200
020300 2150-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700* Search the table for the ZIP code already parsed; replace an  *
020800* existing entry's count, or add a new entry when the table is  *
020900* not yet full.                                                  *
021000*****************************************************************
021100 2200-BUILD-POP-TABLE.
021200     SET  POP-SRCH-IDX               TO 1.
021300     SET  POP-IDX                    TO 1.
021400     MOVE ZEROES                      TO WS-DELIM-POSITION.
021500
021600     SEARCH POP-ENTRY VARYING POP-SRCH-IDX
021700         AT END
021800             MOVE ZEROES               TO WS-DELIM-POSITION
021900         WHEN POP-TAB-ZIP (POP-SRCH-IDX) EQUAL WS-ZIP-WORK
022000             MOVE 1                    TO WS-DELIM-POSITION
022100     END-SEARCH.
022200
022300     IF  WS-DELIM-POSITION EQUAL 1
022400         MOVE WS-COUNT-WORK-R          TO
022450              POP-TAB-COUNT (POP-SRCH-IDX)
022500         SET  POP-TAB-REPLACED (POP-SRCH-IDX) TO TRUE
022600     ELSE
022700         IF  POP-TABLE-COUNT LESS THAN POP-TABLE-MAX
022800             ADD 1                      TO POP-TABLE-COUNT
022900             SET  POP-IDX               TO POP-TABLE-COUNT
023000             MOVE WS-ZIP-WORK           TO POP-TAB-ZIP (POP-IDX)
023100             MOVE WS-COUNT-WORK-R       TO POP-TAB-COUNT (POP-IDX)
023200             SET  POP-TAB-ACTIVE (POP-IDX) TO TRUE
023300         END-IF
023400     END-IF.
023500
023600 2200-EXIT.
023700     EXIT.
023750
023800*****************************************************************
023820* D KASPRZAK 10/04/2006 - sort the table into ascending ZIP     *
023840* order before handing it back - same bubble-sort idiom         *
023860* AnalyseService uses on the Q6 table (TPR 7138).                *
023880*****************************************************************
023900 2300-SORT-POP-TABLE.
023920     MOVE 'Y'                              TO WS-SWAP-SWITCH.
023940
023960     PERFORM 2310-ONE-SORT-PASS            THRU 2310-EXIT
023980         WITH TEST AFTER
024000         UNTIL NOT WS-TABLE-SWAPPED.
024020
024040 2300-EXIT.
024060     EXIT.
024080
024100 2310-ONE-SORT-PASS.
024120     MOVE 'N'                              TO WS-SWAP-SWITCH.
024140
024160     PERFORM 2320-COMPARE-ADJACENT         THRU 2320-EXIT
024180         VARYING POP-IDX FROM 1 BY 1
024200         UNTIL POP-IDX >= POP-TABLE-COUNT.
024220
024240 2310-EXIT.
024260     EXIT.
024280
024300 2320-COMPARE-ADJACENT.
024320     SET  POP-SRCH-IDX TO POP-IDX.
024340     SET  POP-SRCH-IDX UP BY 1.
024360
024380     IF  POP-TAB-ZIP (POP-IDX) GREATER THAN
024400         POP-TAB-ZIP (POP-SRCH-IDX)
024420         MOVE POP-ENTRY (POP-IDX)           TO WS-SWAP-POP-ENTRY
024440         MOVE POP-ENTRY (POP-SRCH-IDX)      TO POP-ENTRY (POP-IDX)
024460         MOVE WS-SWAP-POP-ENTRY             TO
024480              POP-ENTRY (POP-SRCH-IDX)
024500         MOVE 'Y'                           TO WS-SWAP-SWITCH.
024520
024540 2320-EXIT.
024560     EXIT.
