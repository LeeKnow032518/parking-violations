000100*****************************************************************
000200*                                                               *
000300* zPARK - City Parking / Property Analysis Batch                *
000400*                                                               *
000500* ZPKGPOP - Resident count table, passed between ReadPopulation  *
000600*           (ZPKG010) and AnalyseService (ZPKG040).  The file    *
000700*           record itself is declared under each program's own  *
000800*           FD, not here - this copybook only carries what is    *
000900*           passed on the CALL.                                  *
001000*                                                               *
001100*****************************************************************
001200* Resident count table - built in memory, ascending ZIP order.  *
001300*****************************************************************
001400 01  POP-TABLE-CONTROL.
001500     05  POP-TABLE-MAX              PIC S9(08) COMP VALUE 9999.
001600     05  POP-TABLE-COUNT            PIC S9(08) COMP VALUE ZEROES.
001700     05  POP-TABLE-STATUS           PIC  X(001) VALUE SPACES.
001800         88  POP-TABLE-LOADED               VALUE 'L'.
001900         88  POP-TABLE-EMPTY                VALUE 'E'.
002000     05  FILLER                     PIC  X(010).
002100
002200 01  POP-TABLE-AREA.
002300     05  POP-ENTRY OCCURS 9999 TIMES
002400                   INDEXED BY POP-IDX, POP-SRCH-IDX.
002500         10  POP-TAB-ZIP            PIC  X(005).
002600         10  POP-TAB-COUNT          PIC  9(009) COMP-3.
002700         10  POP-TAB-ENTRY-STAT     PIC  X(001).
002800             88  POP-TAB-ACTIVE              VALUE 'A'.
002900             88  POP-TAB-REPLACED            VALUE 'R'.
003000         10  FILLER                 PIC  X(012).
