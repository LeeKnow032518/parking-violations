000100*****************************************************************
000200* Start - zPARK error message resources.                        *
000300*****************************************************************
000400 01  ERR-MESSAGE-AREA.
000500     05  ERR-PROGRAM-ID             PIC  X(008) VALUE SPACES.
000600     05  ERR-RETURN-CODE            PIC S9(04) COMP VALUE ZEROES.
000700     05  ERR-TEXT                   PIC  X(080) VALUE SPACES.
000800
000900 01  ERR-CONSOLE-LINE.
001000     05  FILLER                     PIC  X(008) VALUE 'ZPARK - '.
001100     05  ERR-CL-PROGRAM             PIC  X(008) VALUE SPACES.
001200     05  FILLER                     PIC  X(002) VALUE ': '.
001300     05  ERR-CL-TEXT                PIC  X(080) VALUE SPACES.
001400
001500 01  ERR-MSG-NO-ARGS                PIC  X(040)
001600     VALUE 'No arguments provided'.
001700 01  ERR-MSG-WRONG-ARG-COUNT        PIC  X(040)
001800     VALUE 'Wrong number of args'.
001900 01  ERR-MSG-WRONG-FORMAT           PIC  X(040)
002000     VALUE 'Wrong file format'.
002100 01  ERR-MSG-WRONG-EXTENSION        PIC  X(040)
002200     VALUE 'Wrong file extension'.
002300 01  ERR-MSG-CANNOT-OPEN            PIC  X(040)
002400     VALUE 'Cannot open file '.
002500 01  ERR-MSG-CANNOT-CREATE-LOG      PIC  X(040)
002600     VALUE 'Cannot create log file '.
002700 01  ERR-MSG-WRONG-FIELDS           PIC  X(040)
002800     VALUE 'Wrong fields'.
002900 01  ERR-MSG-BAD-VIOLATION-RECORD   PIC  X(040)
003000     VALUE 'Malformed parking violation record'.
003100
003200 01  ERR-RC-ARGS                    PIC S9(04) COMP VALUE 8.
003300 01  ERR-RC-FILE                    PIC S9(04) COMP VALUE 12.
003400 01  ERR-RC-DATA                    PIC S9(04) COMP VALUE 16.
003500*****************************************************************
003600* End   - zPARK error message resources.                        *
003700*****************************************************************
