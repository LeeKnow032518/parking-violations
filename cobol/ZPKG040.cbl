000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZPKG040.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  CITY DATA PROCESSING - TAX AND REVENUE DIVISION.
000500 DATE-WRITTEN.  03/22/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CITY INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zPARK - City Parking / Property Analysis Batch                *
001100*                                                               *
001200* ZPKG040 is AnalyseService, the zPARK rule engine.  ZPKG001    *
001300* CALLs this program once per request on the request deck, with *
001400* the question number and (for question 3, 4 and 5) a ZIP code. *
001500* This program lazy-loads the population, violations and        *
001600* property tables the first time any question needs them, by    *
001700* CALLing ZPKG010/ZPKG020/ZPKG030, and keeps a cache of every    *
001800* answer already computed so a repeated request is not re-run.  *
001900*                                                                *
002000*   Q1 - total population.                                      *
002100*   Q2 - parking fines per capita, by ZIP, PA violations only.  *
002200*   Q3 - average market value for a requested ZIP.               *
002300*   Q4 - average livable area for a requested ZIP.               *
002400*   Q5 - market value per capita for a requested ZIP.            *
002500*   Q6 - surprise statistics - fines per resident and average    *
002600*        market value for every ZIP, sorted ascending by         *
002700*        average market value.                                   *
002800*                                                                *
002900* All division in this program truncates - no rounding.          *
003000*                                                                *
003100*-----------------------------------------------------------------
003200* MODIFIER        |   DATE     |  DESCRIPTION OF CHANGE
003300*-----------------------------------------------------------------
003400* R JACKSON         03/22/1988   Initial release - Q1 and Q2 only.
003500* T MORALES         02/19/1991   Q3, Q4 and Q5 added (property
003600*                                 file averages).
003700* J FIELDS          01/06/1995   CachedAnswers introduced - a
003800*                                 repeated request for the same
003900*                                 question/ZIP no longer re-scans
004000*                                 the tables.
004100* M OYELARAN        01/18/1999   Y2K remediation review - no date
004200*                                 fields in this program, no
004300*                                 change required.
004400* D KASPRZAK        10/03/2006   Q6 surprise statistics added
004500*                                 (TPR 7118) - sorted ascending
004600*                                 by average market value.
004700* D KASPRZAK        10/03/2006   Answer line layouts and the Q6
004800*                                 work table moved out of the
004900*                                 shared LINKAGE copybook - they
005000*                                 never crossed the CALL boundary
005100*                                 and were found unmapped storage
005200*                                 on a code review (TPR 7122).
005300* D KASPRZAK        10/03/2006   A ZIP argument or table entry
005400*                                 that is not numeric is now
005500*                                 treated as missing instead of
005600*                                 being trusted unchecked, and a
005700*                                 blank cached Q2 line is skipped
005800*                                 on replay (TPR 7122).
005900*-----------------------------------------------------------------
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-3090.
006400 OBJECT-COMPUTER.  IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000
007100 01  WS-ZIP-POP                      PIC  9(009) COMP-3
007120                                                   VALUE ZEROES.
007200 01  WS-TOTAL-FINES                  PIC S9(09) COMP-3
007220                                                   VALUE ZEROES.
007300 01  WS-TOTAL-MKT-VAL                PIC S9(13)V99 COMP-3
007400                                                   VALUE ZEROES.
007500 01  WS-TOTAL-AREA                   PIC S9(09)V99 COMP-3
007600                                                   VALUE ZEROES.
007700 01  WS-FIELD-COUNT                  PIC S9(09) COMP-3
007720                                                   VALUE ZEROES.
007800 01  WS-NUM-FINES                    PIC S9(09) COMP-3
007820                                                   VALUE ZEROES.
007900
008000 01  WS-PER-CAP-WORK                 PIC S9(09)V9999 COMP-3
008100                                                   VALUE ZEROES.
008200 01  WS-MKT-AVG-WORK                 PIC S9(11) COMP-3
008300                                                   VALUE ZEROES.
008400
008500 01  WS-POP-FOUND-SWITCH             PIC  X(001) VALUE 'N'.
008600     88  WS-POP-ZIP-FOUND                    VALUE 'Y'.
008700
008800 01  WS-CACHE-FOUND-SWITCH           PIC  X(001) VALUE 'N'.
008900     88  WS-CACHE-ZIP-FOUND                   VALUE 'Y'.
009000
009100 01  WS-UPPER-ZIP                    PIC  X(005) VALUE SPACES.
009200 01  WS-UPPER-VIO-ZIP                PIC  X(005) VALUE SPACES.
009300
009400 01  WS-LOWER-ALPHABET
009500     PIC  X(026) VALUE 'abcdefghijklmnopqrstuvwxyz'.
009600 01  WS-UPPER-ALPHABET
009700     PIC  X(026) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009800
009900 01  WS-SWAP-SWITCH                  PIC  X(001) VALUE 'N'.
010000     88  WS-TABLE-SWAPPED                    VALUE 'Y'.
010100 01  WS-SWAP-ENTRY.
010200     05  WS-SWAP-MKT-VAL             PIC  9(011) COMP-3.
010300     05  WS-SWAP-FINES               PIC  9(005)V9(004) COMP-3.
010400     05  WS-SWAP-ZIP                 PIC  X(005).
010500     05  FILLER                      PIC  X(006).
010600
010700*****************************************************************
010800* Pending-answer-line holding area - each question's paragraph  *
010900* moves its formatted line here before 9000-APPEND-ANSWER-LINE  *
011000* copies it into the caller's answer buffer.                     *
011100*****************************************************************
011200 01  WS-PENDING-LINE                 PIC  X(080) VALUE SPACES.
011300
011400*****************************************************************
011500* Q2 result cache.  Held in WORKING-STORAGE, not passed back to  *
011600* the caller - this program stays loaded and keeps its own       *
011700* storage across CALLs for the life of the run, the same way     *
011800* ZPKG050 keeps the audit log open across CALLs.  The qualifying *
011900* per-ZIP lines are built once and simply replayed on every      *
012000* later request for question 2.                                  *
012100*****************************************************************
012200 01  WS-CACHE-Q2-LINE-CONTROL.
012300     05  WS-CACHE-Q2-LINE-MAX       PIC S9(08) COMP VALUE 9999.
012400     05  WS-CACHE-Q2-LINE-COUNT     PIC S9(08) COMP VALUE ZEROES.
012500
012600 01  WS-CACHE-Q2-LINE-AREA.
012700     05  WS-CACHE-Q2-LINE OCCURS 9999 TIMES
012800                          INDEXED BY WS-CACHE-Q2-IDX
012900                                     PIC  X(080).
013000     05  WS-CACHE-Q2-LINE-ZIP REDEFINES WS-CACHE-Q2-LINE
013100                          OCCURS 9999 TIMES
013200                                     PIC  X(005).
013300
013400 01  LK-PROGRAM-ZPKG010              PIC  X(008) VALUE 'ZPKG010 '.
013500 01  LK-PROGRAM-ZPKG020              PIC  X(008) VALUE 'ZPKG020 '.
013600 01  LK-PROGRAM-ZPKG030              PIC  X(008) VALUE 'ZPKG030 '.
013700
013800*****************************************************************
013900* D KASPRZAK 10/03/2006 - the six answer line layouts and the   *
014000* Q6 sort work table are built and consumed entirely inside     *
014100* this program; only the formatted line itself ever crosses     *
014200* into ANSWER-OUTPUT-AREA, so none of this belongs in LINKAGE.  *
014300*****************************************************************
014400 01  AN1-LINE.
014500     05  AN1-TOTAL-POPULATION       PIC Z(8)9.
014600     05  FILLER                     PIC  X(070) VALUE SPACES.
014700
014800 01  AN2-LINE.
014900     05  AN2-ZIP                    PIC  X(005).
015000     05  FILLER                     PIC  X(002) VALUE SPACES.
015100     05  AN2-PER-CAP                PIC 9(009).9(004).
015200     05  FILLER                     PIC  X(060) VALUE SPACES.
015300
015400 01  AN345-LINE.
015500     05  AN345-VALUE                PIC Z(10)9.
015600     05  FILLER                     PIC  X(065) VALUE SPACES.
015700
015800 01  AN6-LINE.
015900     05  AN6-MKT-VAL                PIC 9(011).
016000     05  FILLER                     PIC  X(002) VALUE SPACES.
016100     05  AN6-FINES                  PIC 9(005).9(004).
016200     05  FILLER                     PIC  X(002) VALUE SPACES.
016300     05  AN6-ZIP                    PIC  X(005).
016400     05  FILLER                     PIC  X(051) VALUE SPACES.
016500
016600 01  AN-NO-ANSWER-LINE.
016700     05  FILLER                     PIC  X(080)
016800         VALUE 'Unknown answer, try choosing action once again:'.
016900
017000*****************************************************************
017100* Q6 surprise-statistics work table - one entry per ZIP, built  *
017200* unsorted then sorted ascending by average market value.       *
017300*****************************************************************
017400 01  AN6-TABLE-CONTROL.
017500     05  AN6-TABLE-MAX              PIC S9(08) COMP VALUE 9999.
017600     05  AN6-TABLE-COUNT            PIC S9(08) COMP VALUE ZEROES.
017700     05  FILLER                     PIC  X(010).
017800
017900 01  AN6-TABLE-AREA.
018000     05  AN6-ENTRY OCCURS 9999 TIMES
018100                  INDEXED BY AN6-IDX, AN6-SWAP-IDX.
018200         10  AN6-TAB-MKT-VAL        PIC  9(011) COMP-3.
018300         10  AN6-TAB-FINES          PIC  9(005)V9(004) COMP-3.
018400         10  AN6-TAB-ZIP            PIC  X(005).
018500         10  AN6-TAB-ZIP-R REDEFINES AN6-TAB-ZIP
018600                                PIC  9(005).
018700         10  FILLER                 PIC  X(006).
018800
018900 LINKAGE SECTION.
019000 01  LK-QUESTION                     PIC S9(04) COMP.
019100 01  LK-REQ-ZIP                      PIC  X(005).
019200*****************************************************************
019300* D KASPRZAK 10/03/2006 - a ZIP argument that is not blank but   *
019400* also not five digits cannot match any table entry; treat it    *
019500* the same as no ZIP supplied instead of quietly answering zero  *
019600* (TPR 7122).                                                    *
019700*****************************************************************
019800 01  LK-REQ-ZIP-R REDEFINES LK-REQ-ZIP
019900                                   PIC  9(005).
020000 01  LK-VIO-DDNAME                   PIC  X(044).
020100 01  LK-PROP-DDNAME                  PIC  X(044).
020200 01  LK-POP-DDNAME                   PIC  X(044).
020300 01  LK-LOG-DDNAME                   PIC  X(044).
020400
020500 COPY ZPKGPOP.
020600 COPY ZPKGVIO.
020700 COPY ZPKGPRP.
020800 COPY ZPKGANS.
020900
021000 PROCEDURE DIVISION USING LK-QUESTION
021100                           LK-REQ-ZIP
021200                           LK-VIO-DDNAME
021300                           LK-PROP-DDNAME
021400                           LK-POP-DDNAME
021500                           LK-LOG-DDNAME
021600                           POP-TABLE-CONTROL
021700                           POP-TABLE-AREA
021800                           VIO-TABLE-CONTROL
021900                           VIO-TABLE-AREA
022000                           PROP-TABLE-CONTROL
022100                           PROP-TABLE-AREA
022200                           CACHE-CONTROL
022300                           CACHE-ZIP-TABLE-CONTROL
022400                           CACHE-ZIP-TABLE-AREA
022500                           ANSWER-OUTPUT-CONTROL
022600                           ANSWER-OUTPUT-AREA.
022700
022800*****************************************************************
022900* Main process - dispatch on the question number requested.     *
023000*****************************************************************
023100 0000-MAIN-LINE.
023200     MOVE ZEROES                      TO ANSWER-LINE-COUNT.
023300     MOVE SPACES                      TO ANSWER-OUTPUT-AREA.
023400
023500     EVALUATE LK-QUESTION
023600         WHEN 1
023700             PERFORM 1000-ANSWER-Q1-POPULATION  THRU 1000-EXIT
023800         WHEN 2
023900             PERFORM 2000-ANSWER-Q2-PER-CAPITA  THRU 2000-EXIT
024000         WHEN 3
024100             PERFORM 3000-ANSWER-Q3-AVG-MKT-VAL THRU 3000-EXIT
024200         WHEN 4
024300             PERFORM 3500-ANSWER-Q4-AVG-AREA    THRU 3500-EXIT
024400         WHEN 5
024500             PERFORM 4000-ANSWER-Q5-MKT-PER-CAP THRU 4000-EXIT
024600         WHEN 6
024700             PERFORM 5000-ANSWER-Q6-SURPRISE    THRU 5000-EXIT
024800         WHEN OTHER
024900             PERFORM 6000-UNKNOWN-QUESTION      THRU 6000-EXIT
025000     END-EVALUATE.
025100
025200     GOBACK.
025300
025400*****************************************************************
025500* Lazy loads - each table is loaded once per run, on first use. *
025600*****************************************************************
025700 0100-LOAD-POPULATION-IF-NEEDED.
025800     IF  NOT POP-TABLE-LOADED AND NOT POP-TABLE-EMPTY
025900         CALL LK-PROGRAM-ZPKG010 USING LK-POP-DDNAME
026000                                        LK-LOG-DDNAME
026100                                        POP-TABLE-CONTROL
026200                                        POP-TABLE-AREA.
026300
026400 0100-EXIT.
026500     EXIT.
026600
026700 0200-LOAD-VIOLATIONS-IF-NEEDED.
026800     IF  NOT VIO-TABLE-LOADED AND NOT VIO-TABLE-EMPTY
026900         CALL LK-PROGRAM-ZPKG020 USING LK-VIO-DDNAME
027000                                        LK-LOG-DDNAME
027100                                        VIO-TABLE-CONTROL
027200                                        VIO-TABLE-AREA.
027300
027400 0200-EXIT.
027500     EXIT.
027600
027700 0300-LOAD-PROPERTIES-IF-NEEDED.
027800     IF  NOT PROP-TABLE-LOADED AND NOT PROP-TABLE-EMPTY
027900         CALL LK-PROGRAM-ZPKG030 USING LK-PROP-DDNAME
028000                                        LK-LOG-DDNAME
028100                                        PROP-TABLE-CONTROL
028200                                        PROP-TABLE-AREA.
028300
028400 0300-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800* Q1 - total population.  Sum POP-COUNT over the whole table;   *
028900* an empty table sums to zero.  Cached after the first request. *
029000*****************************************************************
029100 1000-ANSWER-Q1-POPULATION.
029200     IF  NOT CACHE-Q1-SET
029300         PERFORM 0100-LOAD-POPULATION-IF-NEEDED THRU 0100-EXIT
029400         MOVE ZEROES                   TO CACHE-Q1-VALUE
029500         PERFORM 1100-SUM-ONE-ZIP-POP  THRU 1100-EXIT
029600             VARYING POP-IDX FROM 1 BY 1
029700             UNTIL POP-IDX > POP-TABLE-COUNT
029800         SET  CACHE-Q1-SET             TO TRUE
029900     END-IF.
030000
030100     MOVE SPACES                       TO AN1-LINE.
030200     MOVE CACHE-Q1-VALUE               TO AN1-TOTAL-POPULATION.
030300     MOVE AN1-LINE                     TO WS-PENDING-LINE.
030400     PERFORM 9000-APPEND-ANSWER-LINE   THRU 9000-EXIT.
030500
030600 1000-EXIT.
030700     EXIT.
030800
030900 1100-SUM-ONE-ZIP-POP.
031000     ADD  POP-TAB-COUNT (POP-IDX)      TO CACHE-Q1-VALUE.
031100
031200 1100-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* Q2 - fines per capita, ascending ZIP order, PA violations     *
031700* only, ZIPs with no population / no PA violations / zero       *
031800* total fines are skipped.  The population table is already in  *
031900* ascending ZIP order as loaded by ZPKG010.                      *
032000*****************************************************************
032100 2000-ANSWER-Q2-PER-CAPITA.
032200     IF  NOT CACHE-Q2-SET
032300         PERFORM 0100-LOAD-POPULATION-IF-NEEDED THRU 0100-EXIT
032400         PERFORM 0200-LOAD-VIOLATIONS-IF-NEEDED THRU 0200-EXIT
032500         MOVE ZEROES                   TO WS-CACHE-Q2-LINE-COUNT
032600         PERFORM 2100-BUILD-Q2-ANSWER   THRU 2100-EXIT
032700             VARYING POP-IDX FROM 1 BY 1
032800             UNTIL POP-IDX > POP-TABLE-COUNT
032900         SET  CACHE-Q2-SET              TO TRUE
033000     END-IF.
033100
033200     PERFORM 2900-REPLAY-ONE-Q2-LINE    THRU 2900-EXIT
033300         VARYING WS-CACHE-Q2-IDX FROM 1 BY 1
033400         UNTIL WS-CACHE-Q2-IDX > WS-CACHE-Q2-LINE-COUNT.
033500
033600 2000-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000* One ZIP's worth of Q2 - skip ZIPs with no population, no PA   *
034100* violations, or whose total is zero; otherwise cache a line.    *
034200*****************************************************************
034300 2100-BUILD-Q2-ANSWER.
034400     MOVE POP-TAB-COUNT (POP-IDX)       TO WS-ZIP-POP.
034500
034600     IF  WS-ZIP-POP = ZEROES
034700         GO TO 2100-EXIT.
034800
034900     MOVE ZEROES                        TO WS-TOTAL-FINES.
035000     PERFORM 2110-SUM-PA-FINES          THRU 2110-EXIT
035100         VARYING VIO-IDX FROM 1 BY 1
035200         UNTIL VIO-IDX > VIO-TABLE-COUNT.
035300
035400     IF  WS-TOTAL-FINES = ZEROES
035500         GO TO 2100-EXIT.
035600
035700     COMPUTE WS-PER-CAP-WORK
035800         = WS-TOTAL-FINES / WS-ZIP-POP.
035900
036000     MOVE SPACES                        TO AN2-LINE.
036100     MOVE POP-TAB-ZIP (POP-IDX)         TO AN2-ZIP.
036200     MOVE WS-PER-CAP-WORK                TO AN2-PER-CAP.
036300
036400     IF  WS-CACHE-Q2-LINE-COUNT LESS THAN WS-CACHE-Q2-LINE-MAX
036500         ADD 1                           TO WS-CACHE-Q2-LINE-COUNT
036600         SET  WS-CACHE-Q2-IDX            TO WS-CACHE-Q2-LINE-COUNT
036700         MOVE AN2-LINE                   TO
036800              WS-CACHE-Q2-LINE (WS-CACHE-Q2-IDX).
036900
037000 2100-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400* Replay one already-cached Q2 line into the answer buffer.     *
037500*****************************************************************
037600 2900-REPLAY-ONE-Q2-LINE.
037700     IF  WS-CACHE-Q2-LINE-ZIP (WS-CACHE-Q2-IDX) = SPACES
037800         GO TO 2900-EXIT.
037900
038000     MOVE WS-CACHE-Q2-LINE (WS-CACHE-Q2-IDX) TO WS-PENDING-LINE.
038100     PERFORM 9000-APPEND-ANSWER-LINE    THRU 9000-EXIT.
038200
038300 2900-EXIT.
038400     EXIT.
038500
038600*****************************************************************
038700* A violation counts toward a ZIP's PA fines only when its ZIP  *
038800* is non-blank, matches exactly (case-sensitive ZIP), and its   *
038900* state is exactly 'PA'.                                         *
039000*****************************************************************
039100 2110-SUM-PA-FINES.
039200     IF  VIO-TAB-ZIP (VIO-IDX) NOT = SPACES
039300     AND VIO-TAB-ZIP (VIO-IDX) = POP-TAB-ZIP (POP-IDX)
039400     AND VIO-TAB-STATE (VIO-IDX) = 'PA'
039500         ADD VIO-TAB-FINE (VIO-IDX)      TO WS-TOTAL-FINES.
039600
039700 2110-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100* Q3 - average market value for a requested ZIP.  Q3/Q4/Q5      *
040200* without a ZIP produce a prompt rather than a result.           *
040300*****************************************************************
040400 3000-ANSWER-Q3-AVG-MKT-VAL.
040500     IF  LK-REQ-ZIP = SPACES
040600     OR  LK-REQ-ZIP-R NOT NUMERIC
040700         PERFORM 7000-ZIP-REQUIRED       THRU 7000-EXIT
040800         GO TO 3000-EXIT.
040900
041000     PERFORM 0300-LOAD-PROPERTIES-IF-NEEDED THRU 0300-EXIT.
041100     PERFORM 8000-FIND-CACHE-ENTRY       THRU 8000-EXIT.
041200
041300     IF  NOT CACHE-ZIP-Q3-SET (CACHE-ZIP-IDX)
041400         PERFORM 3100-COMPUTE-AVG-MKT-VAL THRU 3100-EXIT
041500         MOVE WS-MKT-AVG-WORK             TO
041600              CACHE-ZIP-Q3-VALUE (CACHE-ZIP-IDX)
041700         SET  CACHE-ZIP-Q3-SET (CACHE-ZIP-IDX) TO TRUE
041800     END-IF.
041900
042000     MOVE SPACES                         TO AN345-LINE.
042100     MOVE CACHE-ZIP-Q3-VALUE (CACHE-ZIP-IDX) TO AN345-VALUE.
042200     MOVE AN345-LINE                     TO WS-PENDING-LINE.
042300     PERFORM 9000-APPEND-ANSWER-LINE     THRU 9000-EXIT.
042400
042500 3000-EXIT.
042600     EXIT.
042700
042800*****************************************************************
042900* COUNT = properties whose ZIP matches and whose market value   *
043000* is not missing; AVG truncated to zero decimals, 0 if COUNT=0. *
043100* Leaves its result in WS-MKT-AVG-WORK - also used directly by   *
043200* the Q6 paragraph below, which needs this same computation for *
043300* every ZIP in the population table.                             *
043400*****************************************************************
043500 3100-COMPUTE-AVG-MKT-VAL.
043600     MOVE ZEROES                         TO WS-TOTAL-MKT-VAL
043700                                             WS-FIELD-COUNT
043800                                             WS-MKT-AVG-WORK.
043900
044000     PERFORM 3110-ADD-ONE-MKT-VAL        THRU 3110-EXIT
044100         VARYING PROP-IDX FROM 1 BY 1
044200         UNTIL PROP-IDX > PROP-TABLE-COUNT.
044300
044400     IF  WS-FIELD-COUNT NOT = ZEROES
044500         COMPUTE WS-MKT-AVG-WORK
044600             = WS-TOTAL-MKT-VAL / WS-FIELD-COUNT.
044700
044800 3100-EXIT.
044900     EXIT.
045000
045100 3110-ADD-ONE-MKT-VAL.
045200     IF  PROP-TAB-ZIP (PROP-IDX) NOT = SPACES
045300     AND PROP-TAB-ZIP (PROP-IDX) = LK-REQ-ZIP
045400     AND PROP-TAB-MKT-PRESENT (PROP-IDX)
045500         ADD PROP-TAB-MKT-VAL (PROP-IDX)  TO WS-TOTAL-MKT-VAL
045600         ADD 1                            TO WS-FIELD-COUNT.
045700
045800 3110-EXIT.
045900     EXIT.
046000
046100*****************************************************************
046200* Q4 - average livable area for a requested ZIP - same rule as  *
046300* Q3 against PROP-TAB-AREA instead of PROP-TAB-MKT-VAL.          *
046400*****************************************************************
046500 3500-ANSWER-Q4-AVG-AREA.
046600     IF  LK-REQ-ZIP = SPACES
046700     OR  LK-REQ-ZIP-R NOT NUMERIC
046800         PERFORM 7000-ZIP-REQUIRED       THRU 7000-EXIT
046900         GO TO 3500-EXIT.
047000
047100     PERFORM 0300-LOAD-PROPERTIES-IF-NEEDED THRU 0300-EXIT.
047200     PERFORM 8000-FIND-CACHE-ENTRY       THRU 8000-EXIT.
047300
047400     IF  NOT CACHE-ZIP-Q4-SET (CACHE-ZIP-IDX)
047500         PERFORM 3600-COMPUTE-AVG-AREA    THRU 3600-EXIT
047600         SET  CACHE-ZIP-Q4-SET (CACHE-ZIP-IDX) TO TRUE
047700     END-IF.
047800
047900     MOVE SPACES                         TO AN345-LINE.
048000     MOVE CACHE-ZIP-Q4-VALUE (CACHE-ZIP-IDX) TO AN345-VALUE.
048100     MOVE AN345-LINE                     TO WS-PENDING-LINE.
048200     PERFORM 9000-APPEND-ANSWER-LINE     THRU 9000-EXIT.
048300
048400 3500-EXIT.
048500     EXIT.
048600
048700 3600-COMPUTE-AVG-AREA.
048800     MOVE ZEROES                         TO WS-TOTAL-AREA
048900                                             WS-FIELD-COUNT.
049000     MOVE ZEROES TO CACHE-ZIP-Q4-VALUE (CACHE-ZIP-IDX).
049100
049200     PERFORM 3610-ADD-ONE-AREA           THRU 3610-EXIT
049300         VARYING PROP-IDX FROM 1 BY 1
049400         UNTIL PROP-IDX > PROP-TABLE-COUNT.
049500
049600     IF  WS-FIELD-COUNT NOT = ZEROES
049700         COMPUTE CACHE-ZIP-Q4-VALUE (CACHE-ZIP-IDX)
049800             = WS-TOTAL-AREA / WS-FIELD-COUNT.
049900
050000 3600-EXIT.
050100     EXIT.
050200
050300 3610-ADD-ONE-AREA.
050400     IF  PROP-TAB-ZIP (PROP-IDX) NOT = SPACES
050500     AND PROP-TAB-ZIP (PROP-IDX) = LK-REQ-ZIP
050600     AND PROP-TAB-AREA-PRESENT (PROP-IDX)
050700         ADD PROP-TAB-AREA (PROP-IDX)     TO WS-TOTAL-AREA
050800         ADD 1                            TO WS-FIELD-COUNT.
050900
051000 3610-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400* Q5 - market value per capita for a requested ZIP.  Zero if    *
051500* the ZIP is absent from the population table or its population *
051600* is zero.  A missing market value contributes nothing.          *
051700*****************************************************************
051800 4000-ANSWER-Q5-MKT-PER-CAP.
051900     IF  LK-REQ-ZIP = SPACES
052000     OR  LK-REQ-ZIP-R NOT NUMERIC
052100         PERFORM 7000-ZIP-REQUIRED       THRU 7000-EXIT
052200         GO TO 4000-EXIT.
052300
052400     PERFORM 0100-LOAD-POPULATION-IF-NEEDED THRU 0100-EXIT.
052500     PERFORM 0300-LOAD-PROPERTIES-IF-NEEDED THRU 0300-EXIT.
052600     PERFORM 8000-FIND-CACHE-ENTRY       THRU 8000-EXIT.
052700
052800     IF  NOT CACHE-ZIP-Q5-SET (CACHE-ZIP-IDX)
052900         PERFORM 4100-COMPUTE-MKT-PER-CAP THRU 4100-EXIT
053000         SET  CACHE-ZIP-Q5-SET (CACHE-ZIP-IDX) TO TRUE
053100     END-IF.
053200
053300     MOVE SPACES                         TO AN345-LINE.
053400     MOVE CACHE-ZIP-Q5-VALUE (CACHE-ZIP-IDX) TO AN345-VALUE.
053500     MOVE AN345-LINE                     TO WS-PENDING-LINE.
053600     PERFORM 9000-APPEND-ANSWER-LINE     THRU 9000-EXIT.
053700
053800 4000-EXIT.
053900     EXIT.
054000
054100 4100-COMPUTE-MKT-PER-CAP.
054200     MOVE ZEROES TO CACHE-ZIP-Q5-VALUE (CACHE-ZIP-IDX).
054300     MOVE 'N'                             TO WS-POP-FOUND-SWITCH.
054400     MOVE ZEROES                          TO WS-ZIP-POP.
054500
054600     PERFORM 4110-FIND-ZIP-POPULATION    THRU 4110-EXIT
054700         VARYING POP-IDX FROM 1 BY 1
054800         UNTIL POP-IDX > POP-TABLE-COUNT
054900            OR WS-POP-ZIP-FOUND.
055000
055100     IF  WS-POP-ZIP-FOUND AND WS-ZIP-POP NOT = ZEROES
055200         MOVE ZEROES                      TO WS-TOTAL-MKT-VAL
055300         PERFORM 4120-ADD-ONE-MKT-VAL     THRU 4120-EXIT
055400             VARYING PROP-IDX FROM 1 BY 1
055500             UNTIL PROP-IDX > PROP-TABLE-COUNT
055600         COMPUTE CACHE-ZIP-Q5-VALUE (CACHE-ZIP-IDX)
055700             = WS-TOTAL-MKT-VAL / WS-ZIP-POP
055800     END-IF.
055900
056000 4100-EXIT.
056100     EXIT.
056200
056300 4110-FIND-ZIP-POPULATION.
056400     IF  POP-TAB-ZIP (POP-IDX) = LK-REQ-ZIP
056500         MOVE POP-TAB-COUNT (POP-IDX)     TO WS-ZIP-POP
056600         MOVE 'Y'                         TO WS-POP-FOUND-SWITCH.
056700
056800 4110-EXIT.
056900     EXIT.
057000
057100 4120-ADD-ONE-MKT-VAL.
057200     IF  PROP-TAB-ZIP (PROP-IDX) NOT = SPACES
057300     AND PROP-TAB-ZIP (PROP-IDX) = LK-REQ-ZIP
057400     AND PROP-TAB-MKT-PRESENT (PROP-IDX)
057500         ADD PROP-TAB-MKT-VAL (PROP-IDX)  TO WS-TOTAL-MKT-VAL.
057600
057700 4120-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100* Q6 - surprise statistics.  One line per ZIP in the population *
058200* table: fines-per-resident (count, not amount, no state        *
058300* filter, case-insensitive ZIP match) and average market value, *
058400* sorted ascending by average market value.  Cached as a whole. *
058500*****************************************************************
058600 5000-ANSWER-Q6-SURPRISE.
058700     IF  NOT CACHE-Q6-SET
058800         PERFORM 0100-LOAD-POPULATION-IF-NEEDED THRU 0100-EXIT
058900         PERFORM 0200-LOAD-VIOLATIONS-IF-NEEDED THRU 0200-EXIT
059000         PERFORM 0300-LOAD-PROPERTIES-IF-NEEDED THRU 0300-EXIT
059100         MOVE ZEROES                      TO AN6-TABLE-COUNT
059200         PERFORM 5100-BUILD-ONE-Q6-ENTRY  THRU 5100-EXIT
059300             VARYING POP-IDX FROM 1 BY 1
059400             UNTIL POP-IDX > POP-TABLE-COUNT
059500         PERFORM 5900-SORT-SURPRISE-TABLE THRU 5900-EXIT
059600         SET  CACHE-Q6-SET                TO TRUE
059700     END-IF.
059800
059900     PERFORM 5800-APPEND-Q6-LINE          THRU 5800-EXIT
060000         VARYING AN6-IDX FROM 1 BY 1
060100         UNTIL AN6-IDX > AN6-TABLE-COUNT.
060200
060300 5000-EXIT.
060400     EXIT.
060500
060600*****************************************************************
060700* Build one population ZIP's surprise-statistics entry; the     *
060800* market-value average re-uses the Q3 computation paragraph.    *
060900*****************************************************************
061000 5100-BUILD-ONE-Q6-ENTRY.
061100     IF  AN6-TABLE-COUNT GREATER OR EQUAL AN6-TABLE-MAX
061200         GO TO 5100-EXIT.
061300
061400     ADD  1                               TO AN6-TABLE-COUNT.
061500     SET  AN6-IDX                         TO AN6-TABLE-COUNT.
061600
061700     MOVE POP-TAB-ZIP (POP-IDX)           TO
061720          AN6-TAB-ZIP (AN6-IDX).
061800     IF  AN6-TAB-ZIP-R (AN6-IDX) NOT NUMERIC
061900         SUBTRACT 1                        FROM AN6-TABLE-COUNT
062000         GO TO 5100-EXIT.
062100
062200     MOVE POP-TAB-COUNT (POP-IDX)         TO WS-ZIP-POP.
062300     MOVE POP-TAB-ZIP (POP-IDX)           TO WS-UPPER-ZIP.
062400     INSPECT WS-UPPER-ZIP
062500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
062600
062700     MOVE ZEROES                          TO WS-NUM-FINES.
062800     PERFORM 5110-COUNT-ONE-FINE          THRU 5110-EXIT
062900         VARYING VIO-IDX FROM 1 BY 1
063000         UNTIL VIO-IDX > VIO-TABLE-COUNT.
063100
063200     MOVE ZEROES                          TO
063220          AN6-TAB-FINES (AN6-IDX).
063300     IF  WS-NUM-FINES NOT = ZEROES AND WS-ZIP-POP NOT = ZEROES
063400         COMPUTE AN6-TAB-FINES (AN6-IDX)
063500             = WS-NUM-FINES / WS-ZIP-POP.
063600
063700     MOVE POP-TAB-ZIP (POP-IDX)           TO LK-REQ-ZIP.
063800     PERFORM 3100-COMPUTE-AVG-MKT-VAL     THRU 3100-EXIT.
063900     MOVE WS-MKT-AVG-WORK                 TO
063920          AN6-TAB-MKT-VAL (AN6-IDX).
064000
064100 5100-EXIT.
064200     EXIT.
064300
064400*****************************************************************
064500* A violation counts for Q6 when its ZIP, upper-cased, matches  *
064600* the population ZIP upper-cased - no state filter, count only. *
064700*****************************************************************
064800 5110-COUNT-ONE-FINE.
064900     MOVE VIO-TAB-ZIP (VIO-IDX)           TO WS-UPPER-VIO-ZIP.
065000     INSPECT WS-UPPER-VIO-ZIP
065100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
065200
065300     IF  VIO-TAB-ZIP (VIO-IDX) NOT = SPACES
065400     AND WS-UPPER-VIO-ZIP = WS-UPPER-ZIP
065500         ADD 1                             TO WS-NUM-FINES.
065600
065700 5110-EXIT.
065800     EXIT.
065900
066000 5800-APPEND-Q6-LINE.
066100     MOVE SPACES                           TO AN6-LINE.
066200     MOVE AN6-TAB-MKT-VAL (AN6-IDX)        TO AN6-MKT-VAL.
066300     MOVE AN6-TAB-FINES (AN6-IDX)          TO AN6-FINES.
066400     MOVE AN6-TAB-ZIP (AN6-IDX)            TO AN6-ZIP.
066500     MOVE AN6-LINE                         TO WS-PENDING-LINE.
066600     PERFORM 9000-APPEND-ANSWER-LINE       THRU 9000-EXIT.
066700
066800 5800-EXIT.
066900     EXIT.
067000
067100*****************************************************************
067200* Sort the surprise table ascending by average market value -   *
067300* a simple exchange sort, the table being small (one entry per  *
067400* ZIP in the population file).                                   *
067500*****************************************************************
067600 5900-SORT-SURPRISE-TABLE.
067700     MOVE 'Y'                              TO WS-SWAP-SWITCH.
067800
067900     PERFORM 5910-ONE-SORT-PASS            THRU 5910-EXIT
068000         WITH TEST AFTER
068100         UNTIL NOT WS-TABLE-SWAPPED.
068200
068300 5900-EXIT.
068400     EXIT.
068500
068600 5910-ONE-SORT-PASS.
068700     MOVE 'N'                              TO WS-SWAP-SWITCH.
068800
068900     PERFORM 5920-COMPARE-ADJACENT         THRU 5920-EXIT
069000         VARYING AN6-IDX FROM 1 BY 1
069100         UNTIL AN6-IDX >= AN6-TABLE-COUNT.
069200
069300 5910-EXIT.
069400     EXIT.
069500
069600 5920-COMPARE-ADJACENT.
069700     SET  AN6-SWAP-IDX TO AN6-IDX.
069800     SET  AN6-SWAP-IDX UP BY 1.
069900
070000     IF  AN6-TAB-MKT-VAL (AN6-IDX) GREATER THAN
070100         AN6-TAB-MKT-VAL (AN6-SWAP-IDX)
070200         MOVE AN6-ENTRY (AN6-IDX)           TO WS-SWAP-ENTRY
070300         MOVE AN6-ENTRY (AN6-SWAP-IDX)      TO AN6-ENTRY (AN6-IDX)
070400         MOVE WS-SWAP-ENTRY                 TO
070420              AN6-ENTRY (AN6-SWAP-IDX)
070500         MOVE 'Y'                           TO WS-SWAP-SWITCH.
070600
070700 5920-EXIT.
070800     EXIT.
070900
071000*****************************************************************
071100* An unknown question number gets the standard message instead  *
071200* of a computed answer.                                          *
071300*****************************************************************
071400 6000-UNKNOWN-QUESTION.
071500     MOVE AN-NO-ANSWER-LINE                TO WS-PENDING-LINE.
071600     PERFORM 9000-APPEND-ANSWER-LINE       THRU 9000-EXIT.
071700
071800 6000-EXIT.
071900     EXIT.
072000
072100*****************************************************************
072200* Q3, Q4 and Q5 require a ZIP code; none was given.              *
072300*****************************************************************
072400 7000-ZIP-REQUIRED.
072500     MOVE SPACES                           TO WS-PENDING-LINE.
072600     MOVE 'A ZIP CODE IS REQUIRED FOR THIS QUESTION'
072700                                            TO WS-PENDING-LINE.
072800     PERFORM 9000-APPEND-ANSWER-LINE       THRU 9000-EXIT.
072900
073000 7000-EXIT.
073100     EXIT.
073200
073300*****************************************************************
073400* Locate (or create) this ZIP's entry in the per-ZIP cache       *
073500* table used by Q3, Q4 and Q5.                                   *
073600*****************************************************************
073700 8000-FIND-CACHE-ENTRY.
073800     MOVE 'N'                              TO
073820          WS-CACHE-FOUND-SWITCH.
073900
074000     PERFORM 8100-CHECK-ONE-CACHE-ENTRY    THRU 8100-EXIT
074100         VARYING CACHE-ZIP-IDX FROM 1 BY 1
074200         UNTIL CACHE-ZIP-IDX > CACHE-ZIP-TABLE-COUNT
074300            OR WS-CACHE-ZIP-FOUND.
074400
074500     IF  WS-CACHE-ZIP-FOUND
074600         SET  CACHE-ZIP-IDX                 DOWN BY 1
074700     ELSE
074800         IF  CACHE-ZIP-TABLE-COUNT LESS THAN CACHE-ZIP-TABLE-MAX
074900             ADD 1                           TO
074920                  CACHE-ZIP-TABLE-COUNT
075000             SET  CACHE-ZIP-IDX              TO
075020                  CACHE-ZIP-TABLE-COUNT
075100             MOVE LK-REQ-ZIP                  TO
075200                  CACHE-ZIP-CODE (CACHE-ZIP-IDX)
075300             MOVE SPACES                      TO
075400                  CACHE-ZIP-Q3-STATUS (CACHE-ZIP-IDX)
075500                  CACHE-ZIP-Q4-STATUS (CACHE-ZIP-IDX)
075600                  CACHE-ZIP-Q5-STATUS (CACHE-ZIP-IDX)
075700         ELSE
075800             SET  CACHE-ZIP-IDX              TO
075820                  CACHE-ZIP-TABLE-COUNT
075900         END-IF
076000     END-IF.
076100
076200 8000-EXIT.
076300     EXIT.
076400
076500 8100-CHECK-ONE-CACHE-ENTRY.
076600     IF  CACHE-ZIP-CODE (CACHE-ZIP-IDX) = LK-REQ-ZIP
076700         MOVE 'Y'                           TO
076720              WS-CACHE-FOUND-SWITCH.
076800
076900 8100-EXIT.
077000     EXIT.
077100
077200*****************************************************************
077300* Append the pending answer line to the buffer handed back to   *
077400* ZPKG001 for printing.                                          *
077500*****************************************************************
077600 9000-APPEND-ANSWER-LINE.
077700     IF  ANSWER-LINE-COUNT LESS THAN ANSWER-LINE-MAX
077800         ADD 1                              TO ANSWER-LINE-COUNT
077900         SET  ANSWER-IDX                     TO ANSWER-LINE-COUNT
078000         MOVE WS-PENDING-LINE                TO
078100              ANSWER-LINE (ANSWER-IDX).
078200
078300 9000-EXIT.
078400     EXIT.
