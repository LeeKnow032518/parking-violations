000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZPKG030.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  CITY DATA PROCESSING - TAX AND REVENUE DIVISION.
000500 DATE-WRITTEN.  03/18/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CITY INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zPARK - City Parking / Property Analysis Batch                *
001100*                                                               *
001200* ZPKG030 is ReadProperties.  It is CALLed once, the first time *
001300* a report needs the property table, by ZPKG040.  The property  *
001400* file carries a header line naming its columns - the run does  *
001500* not assume a fixed column order, only that MARKET_VALUE,      *
001600* TOTAL_LIVABLE_AREA and ZIP_CODE appear somewhere in it, named  *
001700* without regard to case.  Any other columns on the file are    *
001800* carried but ignored.                                          *
001900*                                                                *
002000* A market value or livable area column left blank on a data    *
002100* line is recorded as missing, not zero - AnalyseService must   *
002200* not let a missing reading pull an average toward zero.         *
002300*                                                                *
002400*-----------------------------------------------------------------
002500* MODIFIER        |   DATE     |  DESCRIPTION OF CHANGE
002600*-----------------------------------------------------------------
002700* R JACKSON         03/18/1988   Initial release, fixed column
002800*                                 order assumed.
002900* T MORALES         02/19/1991   Header driven column discovery
003000*                                 added - file layout changes no
003100*                                 longer require a program change.
003200* J FIELDS          01/06/1995   Missing market value/livable area
003300*                                 now excluded from averages
003400*                                 instead of being treated as 0.
003500* M OYELARAN        01/18/1999   Y2K remediation review - no date
003600*                                 fields in this program, no
003700*                                 change required.
003800* D KASPRZAK        10/03/2006   Strip a stray trailing carriage
003900*                                 return left by the old transfer
004000*                                 job before splitting a line, and
004100*                                 SafeCast market value/livable
004200*                                 area instead of trusting them
004300*                                 unchecked (TPR 7114).
004400*-----------------------------------------------------------------
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-3090.
004900 OBJECT-COMPUTER.  IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PROPERTY-FILE
005600         ASSIGN TO DYNAMIC WS-PROP-DDNAME
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PROP-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PROPERTY-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  PROP-FILE-RECORD                PIC  X(300).
006500*****************************************************************
006600* Some extract runs still hand this file over with a trailing   *
006700* carriage-return left on every line from the old transfer job  *
006800* - strip it before the line is split, rather than carry it      *
006900* into the last column of every record (TPR 7114).               *
007000*****************************************************************
007100 01  PROP-FILE-TRAILER REDEFINES PROP-FILE-RECORD.
007200     05  FILLER                      PIC  X(299).
007300     05  PROP-FILE-LAST-BYTE         PIC  X(001).
007400
007500 WORKING-STORAGE SECTION.
007600
007700 01  WS-PROP-DDNAME                  PIC  X(044) VALUE SPACES.
007800 01  WS-PROP-STATUS                  PIC  X(002) VALUE SPACES.
007900     88  WS-PROP-OK                          VALUE '00'.
008000     88  WS-PROP-EOF                         VALUE '10'.
008100
008200 01  WS-PROP-EOF-SWITCH              PIC  X(001) VALUE 'N'.
008300     88  WS-PROP-AT-EOF                       VALUE 'Y'.
008400
008500 01  WS-SCAN-POINTER                 PIC S9(04) COMP VALUE ZEROES.
008600 01  WS-UPPER-NAME                   PIC  X(032) VALUE SPACES.
008700
008800 01  WS-MKT-COL-FIELD                PIC  X(032) VALUE SPACES.
008900 01  WS-AREA-COL-FIELD               PIC  X(032) VALUE SPACES.
009000 01  WS-ZIP-COL-FIELD                PIC  X(032) VALUE SPACES.
009100 01  WS-ZIP-COL-CHECK REDEFINES WS-ZIP-COL-FIELD.
009200     05  WS-ZIP-COL-CHECK-5          PIC  X(005).
009300     05  FILLER                      PIC  X(027).
009400
009500 01  WS-LOWER-ALPHABET
009600     PIC  X(026) VALUE 'abcdefghijklmnopqrstuvwxyz'.
009700 01  WS-UPPER-ALPHABET
009800     PIC  X(026) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009900
010000 01  WS-LOG-ACTION                   PIC  X(005) VALUE SPACES.
010100 01  WS-LOG-TEXT                     PIC  X(080) VALUE SPACES.
010200
010300 01  WS-ABEND-PROGRAM                PIC  X(008) VALUE 'ZPKG030 '.
010400 01  WS-ABEND-RC                     PIC S9(04) COMP VALUE ZEROES.
010500
010600*****************************************************************
010700* Header column table and per-field parse/cast work area -      *
010800* private to this program, not passed to ZPKG040, which only    *
010900* ever sees PROP-TABLE-AREA.                                     *
011000*****************************************************************
011100 01  PROP-HEADER-COLUMNS.
011200     05  PROP-HDR-MAX-COLS           PIC S9(04) COMP VALUE 40.
011300     05  PROP-HDR-COL-COUNT          PIC S9(04) COMP VALUE ZEROES.
011400     05  PROP-HDR-MKT-COL            PIC S9(04) COMP VALUE ZEROES.
011500     05  PROP-HDR-AREA-COL           PIC S9(04) COMP VALUE ZEROES.
011600     05  PROP-HDR-ZIP-COL            PIC S9(04) COMP VALUE ZEROES.
011700     05  PROP-HDR-NAME OCCURS 40 TIMES
011800                       INDEXED BY PROP-HDR-IDX
011900                                  PIC  X(032).
012000
012100 01  PROP-PARSED-FIELD.
012200     05  PROP-FLD-VALUE              PIC  X(032).
012300     05  PROP-FLD-VALUE-9 REDEFINES
012400         PROP-FLD-VALUE              PIC  9(011)V99.
012500
012600 01  LK-PROGRAM-ZPKG050              PIC  X(008) VALUE 'ZPKG050 '.
012700
012800 LINKAGE SECTION.
012900 01  LK-PROP-DDNAME                  PIC  X(044).
013000 01  LK-LOG-DDNAME                   PIC  X(044).
013100 COPY ZPKGPRP.
013200 COPY ZPKGERR.
013300
013400 PROCEDURE DIVISION USING LK-PROP-DDNAME
013500                           LK-LOG-DDNAME
013600                           PROP-TABLE-CONTROL
013700                           PROP-TABLE-AREA.
013800
013900*****************************************************************
014000* Main process - load the property table once, then GOBACK.     *
014100*****************************************************************
014200 0000-MAIN-LINE.
014300     MOVE ZEROES                      TO PROP-TABLE-COUNT.
014400     MOVE 'E'                         TO PROP-TABLE-STATUS.
014500     MOVE LK-PROP-DDNAME              TO WS-PROP-DDNAME.
014600
014700     PERFORM 1000-LOG-FILE-NAME       THRU 1000-EXIT.
014800
014900     OPEN INPUT PROPERTY-FILE.
015000
015100     IF  WS-PROP-OK
015200         PERFORM 2000-READ-HEADER-RECORD  THRU 2000-EXIT
015300         PERFORM 3000-READ-PROPERTY-FILE  THRU 3000-EXIT
015400             UNTIL WS-PROP-AT-EOF
015500         CLOSE PROPERTY-FILE
015600     END-IF.
015700
015800     IF  PROP-TABLE-COUNT GREATER THAN ZEROES
015900         MOVE 'L'                     TO PROP-TABLE-STATUS.
016000
016100     GOBACK.
016200
016300*****************************************************************
016400* Tell WriteLogService the name of the file about to be opened. *
016500*****************************************************************
016600 1000-LOG-FILE-NAME.
016700     MOVE 'WRITE'                     TO WS-LOG-ACTION.
016800     MOVE SPACES                      TO WS-LOG-TEXT.
016900     STRING 'OPENING PROPERTY FILE '  DELIMITED BY SIZE
017000            LK-PROP-DDNAME            DELIMITED BY SPACE
017100            INTO WS-LOG-TEXT.
017200
017300     CALL LK-PROGRAM-ZPKG050 USING LK-LOG-DDNAME
017400                                    WS-LOG-ACTION
017500                                    WS-LOG-TEXT.
017600
017700 1000-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* Read the header line and split it into column names; find the *
018200* three columns of interest case-insensitively.  Any of the     *
018300* three not found aborts the load - "Wrong fields".              *
018400*****************************************************************
018500 2000-READ-HEADER-RECORD.
018600     MOVE SPACES                      TO PROP-HEADER-COLUMNS.
018700     MOVE ZEROES                      TO PROP-HDR-COL-COUNT
018800                                          PROP-HDR-MKT-COL
018900                                          PROP-HDR-AREA-COL
019000                                          PROP-HDR-ZIP-COL.
019100
019200     READ PROPERTY-FILE
019300         AT END
019400             MOVE 'Y'                 TO WS-PROP-EOF-SWITCH
019500     END-READ.
019600
019700     IF  NOT WS-PROP-AT-EOF
019800         PERFORM 2050-STRIP-TRAILING-CR THRU 2050-EXIT
019900         PERFORM 2100-SPLIT-HEADER    THRU 2100-EXIT
020000         PERFORM 2200-FIND-COLUMNS    THRU 2200-EXIT
020100     END-IF.
020200
020300     IF  PROP-HDR-MKT-COL  = ZEROES
020400     OR  PROP-HDR-AREA-COL = ZEROES
020500     OR  PROP-HDR-ZIP-COL  = ZEROES
020600         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
020700
020800 2000-EXIT.
020900     EXIT.
021000
021100*****************************************************************
021200* D KASPRZAK 10/03/2006 - drop a stray carriage-return byte the  *
021300* old transfer job leaves on the end of every line (TPR 7114).   *
021400*****************************************************************
021500 2050-STRIP-TRAILING-CR.
021600     IF  PROP-FILE-LAST-BYTE = X'0D'
021700         MOVE SPACE                   TO PROP-FILE-LAST-BYTE.
021800
021900 2050-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300* Split the header line on commas into PROP-HDR-NAME.            *
022400*****************************************************************
022500 2100-SPLIT-HEADER.
022600     MOVE 1                           TO WS-SCAN-POINTER.
022700     SET  PROP-HDR-IDX                TO 1.
022800
022900     PERFORM 2110-SPLIT-ONE-NAME      THRU 2110-EXIT
023000         WITH TEST AFTER
023100         UNTIL WS-SCAN-POINTER > LENGTH OF PROP-FILE-RECORD
023200            OR PROP-HDR-COL-COUNT = PROP-HDR-MAX-COLS.
023300
023400 2100-EXIT.
023500     EXIT.
023600
023700 2110-SPLIT-ONE-NAME.
023800     ADD  1                           TO PROP-HDR-COL-COUNT.
023900     SET  PROP-HDR-IDX                TO PROP-HDR-COL-COUNT.
024000
024100     UNSTRING PROP-FILE-RECORD DELIMITED BY ','
024200         INTO PROP-HDR-NAME (PROP-HDR-IDX)
024300         WITH POINTER WS-SCAN-POINTER.
024400
024500 2110-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900* Upper-case each header name and compare it to the three names *
025000* of interest; record the column number of the first match.      *
025100*****************************************************************
025200 2200-FIND-COLUMNS.
025300     SET  PROP-HDR-IDX                TO 1.
025400
025500     PERFORM 2210-CHECK-ONE-NAME      THRU 2210-EXIT
025600         VARYING PROP-HDR-IDX FROM 1 BY 1
025700         UNTIL PROP-HDR-IDX > PROP-HDR-COL-COUNT.
025800
025900 2200-EXIT.
026000     EXIT.
026100
026200 2210-CHECK-ONE-NAME.
026300     MOVE PROP-HDR-NAME (PROP-HDR-IDX) TO WS-UPPER-NAME.
026400     INSPECT WS-UPPER-NAME
026500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
026600
026700     IF  WS-UPPER-NAME(1:12) = 'MARKET_VALUE'
026800         MOVE PROP-HDR-IDX             TO PROP-HDR-MKT-COL.
026900     IF  WS-UPPER-NAME(1:18) = 'TOTAL_LIVABLE_AREA'
027000         MOVE PROP-HDR-IDX             TO PROP-HDR-AREA-COL.
027100     IF  WS-UPPER-NAME(1:8)  = 'ZIP_CODE'
027200         MOVE PROP-HDR-IDX             TO PROP-HDR-ZIP-COL.
027300
027400 2210-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* Read one data line, pick out the three columns of interest,   *
027900* and append the entry to the property table.                    *
028000*****************************************************************
028100 3000-READ-PROPERTY-FILE.
028200     READ PROPERTY-FILE
028300         AT END
028400             MOVE 'Y'                 TO WS-PROP-EOF-SWITCH
028500         NOT AT END
028600             PERFORM 2050-STRIP-TRAILING-CR THRU 2050-EXIT
028700             PERFORM 3100-PICK-COLUMNS    THRU 3100-EXIT
028800             PERFORM 4000-BUILD-PROPERTY-TABLE THRU 4000-EXIT
028900     END-READ.
029000
029100 3000-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500* Re-split the data line the same way the header was split, then *
029600* lift out the market value, livable area and ZIP columns by     *
029700* the positions discovered from the header.                      *
029800*****************************************************************
029900 3100-PICK-COLUMNS.
030000     MOVE SPACES                      TO WS-MKT-COL-FIELD
030100                                          WS-AREA-COL-FIELD
030200                                          WS-ZIP-COL-FIELD.
030300     MOVE 1                           TO WS-SCAN-POINTER.
030400     SET  PROP-HDR-IDX                TO 1.
030500
030600     PERFORM 3110-PICK-ONE-FIELD      THRU 3110-EXIT
030700         WITH TEST AFTER
030800         UNTIL WS-SCAN-POINTER > LENGTH OF PROP-FILE-RECORD
030900            OR PROP-HDR-IDX > PROP-HDR-COL-COUNT.
031000
031100 3100-EXIT.
031200     EXIT.
031300
031400 3110-PICK-ONE-FIELD.
031500     ADD  1                           TO PROP-HDR-IDX.
031600
031700     UNSTRING PROP-FILE-RECORD DELIMITED BY ','
031800         INTO PROP-PARSED-FIELD
031900         WITH POINTER WS-SCAN-POINTER.
032000
032100     IF  PROP-HDR-IDX - 1 = PROP-HDR-MKT-COL
032200         MOVE PROP-FLD-VALUE           TO WS-MKT-COL-FIELD.
032300     IF  PROP-HDR-IDX - 1 = PROP-HDR-AREA-COL
032400         MOVE PROP-FLD-VALUE           TO WS-AREA-COL-FIELD.
032500     IF  PROP-HDR-IDX - 1 = PROP-HDR-ZIP-COL
032600         MOVE PROP-FLD-VALUE           TO WS-ZIP-COL-FIELD.
032700
032800 3110-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200* Append an entry - market value and livable area are decimal   *
033300* or missing (not zero), ZIP is truncated to five characters.    *
033400*                                                                *
033500* J FIELDS 01/06/1995 - a market value or livable area that does *
033600* not cast to a decimal amount is treated the same as a blank    *
033700* column - recorded missing, never forced to zero.               *
033800*****************************************************************
033900 4000-BUILD-PROPERTY-TABLE.
034000     IF  PROP-TABLE-COUNT LESS THAN PROP-TABLE-MAX
034100         ADD 1                         TO PROP-TABLE-COUNT
034200         SET  PROP-IDX                 TO PROP-TABLE-COUNT
034300         MOVE WS-ZIP-COL-CHECK-5       TO PROP-TAB-ZIP (PROP-IDX)
034400
034500         IF  WS-MKT-COL-FIELD = SPACES
034600             MOVE ZEROES                TO
034620                  PROP-TAB-MKT-VAL (PROP-IDX)
034700             SET  PROP-TAB-MKT-MISSING (PROP-IDX) TO TRUE
034800         ELSE
034900             MOVE WS-MKT-COL-FIELD      TO PROP-FLD-VALUE
035000             IF  PROP-FLD-VALUE-9 IS NUMERIC
035100                 MOVE PROP-FLD-VALUE-9   TO
035120                      PROP-TAB-MKT-VAL (PROP-IDX)
035200                 SET  PROP-TAB-MKT-PRESENT (PROP-IDX) TO TRUE
035300             ELSE
035400                 MOVE ZEROES             TO
035420                      PROP-TAB-MKT-VAL (PROP-IDX)
035500                 SET  PROP-TAB-MKT-MISSING (PROP-IDX) TO TRUE
035600             END-IF
035700         END-IF
035800
035900         IF  WS-AREA-COL-FIELD = SPACES
036000             MOVE ZEROES                TO
036020                  PROP-TAB-AREA (PROP-IDX)
036100             SET  PROP-TAB-AREA-MISSING (PROP-IDX) TO TRUE
036200         ELSE
036300             MOVE WS-AREA-COL-FIELD     TO PROP-FLD-VALUE
036400             IF  PROP-FLD-VALUE-9 IS NUMERIC
036500                 MOVE PROP-FLD-VALUE-9   TO
036520                      PROP-TAB-AREA (PROP-IDX)
036600                 SET  PROP-TAB-AREA-PRESENT (PROP-IDX) TO TRUE
036700             ELSE
036800                 MOVE ZEROES             TO
036820                      PROP-TAB-AREA (PROP-IDX)
036900                 SET  PROP-TAB-AREA-MISSING (PROP-IDX) TO TRUE
037000             END-IF
037100         END-IF
037200     END-IF.
037300
037400 4000-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800* The header did not carry one of the three required columns -  *
037900* the load cannot proceed.                                       *
038000*****************************************************************
038100 9900-ABEND-WITH-MESSAGE.
038200     MOVE WS-ABEND-PROGRAM            TO ERR-CL-PROGRAM.
038300     MOVE ERR-MSG-WRONG-FIELDS        TO ERR-CL-TEXT.
038400     DISPLAY ERR-CONSOLE-LINE.
038500
038600     MOVE ERR-RC-DATA                 TO ERR-RETURN-CODE.
038700     MOVE ERR-RETURN-CODE             TO RETURN-CODE.
038800
038900     CLOSE PROPERTY-FILE.
039000     STOP RUN.
039100
039200 9900-EXIT.
039300     EXIT.
