000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZPKG020.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  CITY DATA PROCESSING - TAX AND REVENUE DIVISION.
000500 DATE-WRITTEN.  03/17/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CITY INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zPARK - City Parking / Property Analysis Batch                *
001100*                                                               *
001200* ZPKG020 is ReadParking.  It is CALLed once, the first time a  *
001300* report needs the violations table, by ZPKG040.  The parking   *
001400* file is either comma delimited or JSON, per the format        *
001500* keyword given as run argument two, but every record reduces   *
001600* to the same seven fields, in the same order:                  *
001700*                                                                *
001800*   date, fine amount, reason, car id, state, ticket, zip       *
001900*                                                                *
002000* A record that does not split into exactly seven fields is     *
002100* malformed and aborts the whole load - unlike a bad population *
002200* or property row, there is no safe partial answer to give back *
002300* once the violations table itself cannot be trusted.            *
002400*                                                                *
002500*-----------------------------------------------------------------
002600* MODIFIER        |   DATE     |  DESCRIPTION OF CHANGE
002700*-----------------------------------------------------------------
002800* R JACKSON         03/17/1988   Initial release, CSV format only.
002900* T MORALES         02/19/1991   JSON format keyword added - the
003000*                                 same seven fields are pulled out
003100*                                 regardless of the delimiter set.
003200* J FIELDS          01/06/1995   Field level SafeCast conversion
003300*                                 added - a non-numeric fine, car
003400*                                 id or ticket no longer abends
003500*                                 the run, it is recorded as zero.
003600* M OYELARAN        01/18/1999   Y2K remediation review - VIO-DATE
003700*                                 is carried as text and is not
003800*                                 interpreted, no change required.
003820* D KASPRZAK        10/04/2006   VIO-REC-DATE was parsed out of
003840*                                 every record but never carried
003860*                                 into the table - added as
003880*                                 VIO-TAB-DATE so the field makes
003895*                                 it back to AnalyseService (TPR
003898*                                 7140).
003900*-----------------------------------------------------------------
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-3090.
004400 OBJECT-COMPUTER.  IBM-3090.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PARKING-FILE
005100         ASSIGN TO DYNAMIC WS-VIO-DDNAME
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-VIO-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PARKING-FILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  VIO-FILE-RECORD                 PIC  X(200).
006000
006100 WORKING-STORAGE SECTION.
006200
006300 01  WS-VIO-DDNAME                   PIC  X(044) VALUE SPACES.
006400 01  WS-VIO-STATUS                   PIC  X(002) VALUE SPACES.
006500     88  WS-VIO-OK                           VALUE '00'.
006600     88  WS-VIO-EOF                          VALUE '10'.
006700
006800 01  WS-VIO-EOF-SWITCH               PIC  X(001) VALUE 'N'.
006900     88  WS-VIO-AT-EOF                        VALUE 'Y'.
007000
007100 01  WS-SCAN-POINTER                 PIC S9(04) COMP VALUE ZEROES.
007200 01  WS-WORK-FIELD                   PIC  X(032) VALUE SPACES.
007300 01  WS-WORK-FIELD-R REDEFINES WS-WORK-FIELD
007400                                  PIC  9(010).
007500
007600 01  WS-LOG-ACTION                   PIC  X(005) VALUE SPACES.
007700 01  WS-LOG-TEXT                     PIC  X(080) VALUE SPACES.
007800
007900 01  WS-ABEND-PROGRAM                PIC  X(008) VALUE 'ZPKG020 '.
008000 01  WS-ABEND-RC                     PIC S9(04) COMP VALUE ZEROES.
008100
008200*****************************************************************
008300* Seven-field split/cast work area - private to this program,   *
008400* not passed to ZPKG040, which only ever sees VIO-TABLE-AREA.   *
008500*****************************************************************
008600 01  VIO-FIELD-COUNT                 PIC S9(04) COMP VALUE ZEROES.
008700 01  VIO-REQUIRED-FIELDS             PIC S9(04) COMP VALUE 7.
008800
008900 01  VIO-SPLIT-FIELDS.
009000     05  VIO-SPLIT-FLD OCCURS 7 TIMES
009100                       INDEXED BY VIO-SPLIT-IDX
009200                                  PIC  X(032).
009300
009400 01  VIO-RECORD.
009500     05  VIO-REC-DATE                PIC  X(025).
009600     05  VIO-REC-FINE-X              PIC  X(010).
009700     05  VIO-REC-FINE-R REDEFINES
009800         VIO-REC-FINE-X              PIC S9(07).
009900     05  VIO-REC-REASON              PIC  X(030).
010000     05  VIO-REC-CAR-ID-X            PIC  X(010).
010100     05  VIO-REC-CAR-ID-R REDEFINES
010200         VIO-REC-CAR-ID-X            PIC  9(010).
010300     05  VIO-REC-STATE               PIC  X(002).
010400     05  VIO-REC-TICKET-X            PIC  X(010).
010500     05  VIO-REC-TICKET-R REDEFINES
010600         VIO-REC-TICKET-X            PIC  9(010).
010700     05  VIO-REC-ZIP                 PIC  X(005).
010800
010900 01  LK-PROGRAM-ZPKG050              PIC  X(008) VALUE 'ZPKG050 '.
011000
011100 LINKAGE SECTION.
011200 01  LK-VIO-DDNAME                   PIC  X(044).
011300 01  LK-LOG-DDNAME                   PIC  X(044).
011400 COPY ZPKGVIO.
011500 COPY ZPKGERR.
011600
011700 PROCEDURE DIVISION USING LK-VIO-DDNAME
011800                           LK-LOG-DDNAME
011900                           VIO-TABLE-CONTROL
012000                           VIO-TABLE-AREA.
012100
012200*****************************************************************
012300* Main process - load the violations table once, then GOBACK.   *
012400*****************************************************************
012500 0000-MAIN-LINE.
012600     MOVE ZEROES                      TO VIO-TABLE-COUNT.
012700     MOVE 'E'                         TO VIO-TABLE-STATUS.
012800     MOVE LK-VIO-DDNAME               TO WS-VIO-DDNAME.
012900
013000     PERFORM 1000-LOG-FILE-NAME       THRU 1000-EXIT.
013100
013200     OPEN INPUT PARKING-FILE.
013300
013400     IF  WS-VIO-OK
013500         PERFORM 2000-READ-PARKING-FILE THRU 2000-EXIT
013600             UNTIL WS-VIO-AT-EOF
013700         CLOSE PARKING-FILE
013800     END-IF.
013900
014000     IF  VIO-TABLE-COUNT GREATER THAN ZEROES
014100         MOVE 'L'                     TO VIO-TABLE-STATUS.
014200
014300     GOBACK.
014400
014500*****************************************************************
014600* Tell WriteLogService the name of the file about to be opened. *
014700*****************************************************************
014800 1000-LOG-FILE-NAME.
014900     MOVE 'WRITE'                     TO WS-LOG-ACTION.
015000     MOVE SPACES                      TO WS-LOG-TEXT.
015100     STRING 'OPENING PARKING FILE '   DELIMITED BY SIZE
015200            LK-VIO-DDNAME             DELIMITED BY SPACE
015300            INTO WS-LOG-TEXT.
015400
015500     CALL LK-PROGRAM-ZPKG050 USING LK-LOG-DDNAME
015600                                    WS-LOG-ACTION
015700                                    WS-LOG-TEXT.
015800
015900 1000-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300* Read one violation record, split it into its seven fields,    *
016400* SafeCast each one, and append it to the table.                 *
016500*****************************************************************
016600 2000-READ-PARKING-FILE.
016700     READ PARKING-FILE
016800         AT END
016900             MOVE 'Y'                 TO WS-VIO-EOF-SWITCH
017000         NOT AT END
017100             PERFORM 2100-SPLIT-RECORD    THRU 2100-EXIT
017200             PERFORM 3000-SAFE-CAST-FIELDS THRU 3000-EXIT
017300             PERFORM 2200-BUILD-VIO-TABLE  THRU 2200-EXIT
017400     END-READ.
017500
017600 2000-EXIT.
017700     EXIT.
017800
017900*****************************************************************
018000* Split the record on comma (CSV) or colon/comma (JSON) into    *
018100* the seven working fields.  Quote marks and braces carried by  *
018200* the JSON form are blanked out before the split is counted.    *
018300*****************************************************************
018400 2100-SPLIT-RECORD.
018500     MOVE SPACES                      TO VIO-SPLIT-FIELDS.
018600     MOVE ZEROES                      TO VIO-FIELD-COUNT.
018700     MOVE 1                           TO WS-SCAN-POINTER.
018800
018900     INSPECT VIO-FILE-RECORD
019000         REPLACING ALL '{' BY SPACE
019100                   ALL '}' BY SPACE
019200                   ALL '"' BY SPACE.
019300
019400     SET  VIO-SPLIT-IDX              TO 1.
019500     PERFORM 2110-SPLIT-ONE-FIELD    THRU 2110-EXIT
019600         WITH TEST AFTER
019700         UNTIL WS-SCAN-POINTER > LENGTH OF VIO-FILE-RECORD
019800            OR VIO-FIELD-COUNT = 7.
019900
020000     IF  VIO-FIELD-COUNT NOT = 7
020100         PERFORM 9900-ABEND-WITH-MESSAGE THRU 9900-EXIT.
020200
020300 2100-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700* Unstring one delimited field into the split table, counting   *
020800* fields as they are found.                                     *
020900*****************************************************************
021000 2110-SPLIT-ONE-FIELD.
021100     ADD  1                           TO VIO-FIELD-COUNT.
021200     SET  VIO-SPLIT-IDX               TO VIO-FIELD-COUNT.
021300
021400     UNSTRING VIO-FILE-RECORD DELIMITED BY ',' OR ':'
021500         INTO VIO-SPLIT-FLD (VIO-SPLIT-IDX)
021600         WITH POINTER WS-SCAN-POINTER.
021700
021800 2110-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* SafeCast - defensive conversion of the seven split fields     *
022300* into VIO-RECORD.  Strings are simply moved (MOVE truncates/   *
022400* pads to the receiving field); numerics that fail a test for   *
022500* IS NUMERIC are forced to zero rather than trusted.             *
022600*****************************************************************
022700 3000-SAFE-CAST-FIELDS.
022800     MOVE SPACES                      TO VIO-RECORD.
022900
023000     MOVE VIO-SPLIT-FLD (1)           TO VIO-REC-DATE.
023100
023200     MOVE VIO-SPLIT-FLD (2)           TO WS-WORK-FIELD.
023300     IF  WS-WORK-FIELD-R IS NUMERIC
023400         MOVE WS-WORK-FIELD-R          TO VIO-REC-FINE-R
023500     ELSE
023600         MOVE ZEROES                   TO VIO-REC-FINE-R.
023700
023800     MOVE VIO-SPLIT-FLD (3)           TO VIO-REC-REASON.
023900
024000     MOVE VIO-SPLIT-FLD (4)           TO WS-WORK-FIELD.
024100     IF  WS-WORK-FIELD-R IS NUMERIC
024200         MOVE WS-WORK-FIELD-R          TO VIO-REC-CAR-ID-R
024300     ELSE
024400         MOVE ZEROES                   TO VIO-REC-CAR-ID-R.
024500
024600     MOVE VIO-SPLIT-FLD (5)           TO VIO-REC-STATE.
024700
024800     MOVE VIO-SPLIT-FLD (6)           TO WS-WORK-FIELD.
024900     IF  WS-WORK-FIELD-R IS NUMERIC
025000         MOVE WS-WORK-FIELD-R          TO VIO-REC-TICKET-R
025100     ELSE
025200         MOVE ZEROES                   TO VIO-REC-TICKET-R.
025300
025400     MOVE VIO-SPLIT-FLD (7)(1:5)      TO VIO-REC-ZIP.
025500
025600 3000-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000* Append the cast record to the in-memory table, file order     *
026100* preserved, no key.                                             *
026200*****************************************************************
026300 2200-BUILD-VIO-TABLE.
026400     IF  VIO-TABLE-COUNT LESS THAN VIO-TABLE-MAX
026500         ADD 1                         TO VIO-TABLE-COUNT
026600         SET  VIO-IDX                  TO VIO-TABLE-COUNT
026620         MOVE VIO-REC-DATE             TO VIO-TAB-DATE (VIO-IDX)
026700         MOVE VIO-REC-FINE-R           TO VIO-TAB-FINE (VIO-IDX)
026800         MOVE VIO-REC-CAR-ID-R         TO VIO-TAB-CAR-ID (VIO-IDX)
026900         MOVE VIO-REC-TICKET-R         TO VIO-TAB-TICKET (VIO-IDX)
027000         MOVE VIO-REC-STATE            TO VIO-TAB-STATE (VIO-IDX)
027100         MOVE VIO-REC-ZIP              TO VIO-TAB-ZIP (VIO-IDX)
027200         MOVE VIO-REC-REASON           TO
027250              VIO-TAB-REASON (VIO-IDX).
027300
027400 2200-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* A malformed parking record cannot be safely partially loaded  *
027900* - the whole run abends rather than analysing a short table.    *
028000*****************************************************************
028100 9900-ABEND-WITH-MESSAGE.
028200     MOVE WS-ABEND-PROGRAM            TO ERR-CL-PROGRAM.
028300     MOVE ERR-MSG-BAD-VIOLATION-RECORD TO ERR-CL-TEXT.
028400     DISPLAY ERR-CONSOLE-LINE.
028500
028600     MOVE ERR-RC-DATA                 TO ERR-RETURN-CODE.
028700     MOVE ERR-RETURN-CODE             TO RETURN-CODE.
028800
028900     CLOSE PARKING-FILE.
029000     STOP RUN.
029100
029200 9900-EXIT.
029300     EXIT.
