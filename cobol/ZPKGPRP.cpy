000100*****************************************************************
000200*                                                               *
000300* zPARK - City Parking / Property Analysis Batch                *
000400*                                                               *
000500* ZPKGPRP - Property table, passed between ReadProperties        *
000600*           (ZPKG030) and AnalyseService (ZPKG040).  The file    *
000700*           record, the header column-discovery area and the    *
000800*           per-field parse/cast work area are private to        *
000900*           ZPKG030 and are not carried here - this copybook     *
001000*           only carries what is passed on the CALL.  A market  *
001100*           value or livable area that is absent from a data    *
001200*           line is distinct from a zero value and is excluded  *
001300*           from every average computed against it.              *
001400*                                                               *
001500*****************************************************************
001600*****************************************************************
001700* Property table - one entry per data line after the header.    *
001800*****************************************************************
001900 01  PROP-TABLE-CONTROL.
002000     05  PROP-TABLE-MAX             PIC S9(08) COMP VALUE 50000.
002100     05  PROP-TABLE-COUNT           PIC S9(08) COMP VALUE ZEROES.
002200     05  PROP-TABLE-STATUS          PIC  X(001) VALUE SPACES.
002300         88  PROP-TABLE-LOADED              VALUE 'L'.
002400         88  PROP-TABLE-EMPTY               VALUE 'E'.
002500     05  FILLER                     PIC  X(010).
002600
002700 01  PROP-TABLE-AREA.
002800     05  PROP-ENTRY OCCURS 50000 TIMES
002900                    INDEXED BY PROP-IDX, PROP-SRCH-IDX.
003000         10  PROP-TAB-ZIP           PIC  X(005).
003100         10  PROP-TAB-MKT-VAL       PIC S9(11)V99 COMP-3.
003200         10  PROP-TAB-MKT-IND       PIC  X(001).
003300             88  PROP-TAB-MKT-PRESENT        VALUE 'Y'.
003400             88  PROP-TAB-MKT-MISSING        VALUE 'N'.
003500         10  PROP-TAB-AREA          PIC S9(07)V99 COMP-3.
003600         10  PROP-TAB-AREA-IND      PIC  X(001).
003700             88  PROP-TAB-AREA-PRESENT       VALUE 'Y'.
003800             88  PROP-TAB-AREA-MISSING       VALUE 'N'.
003900         10  FILLER                 PIC  X(010).
