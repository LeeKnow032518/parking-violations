000100*****************************************************************
000200*                                                               *
000300* zPARK - City Parking / Property Analysis Batch                *
000400*                                                               *
000500* ZPKGLOG - Audit log record layout.  Every run argument, menu *
000600*           choice, ZIP code entered and file name opened is    *
000700*           appended to this log, one line per event, in the    *
000800*           log file named on run argument five.  The file is   *
000900*           opened EXTEND (created first if it does not exist)  *
001000*           and is never read back by this system.              *
001100*                                                               *
001200*****************************************************************
001300 01  LOG-RECORD.
001400     05  LOG-TIMESTAMP              PIC  9(014).
001500     05  FILLER                     PIC  X(001) VALUE SPACES.
001600     05  LOG-TEXT                   PIC  X(080).
001700     05  FILLER                     PIC  X(005).
