000100*****************************************************************
000200*                                                               *
000300* zPARK - City Parking / Property Analysis Batch                *
000400*                                                               *
000500* ZPKGVIO - Violations table, passed between ReadParking         *
000600*           (ZPKG020) and AnalyseService (ZPKG040).  The file    *
000700*           record and the seven-field split/cast work areas     *
000800*           are private to ZPKG020 and are not carried here -    *
000900*           this copybook only carries what is passed on the     *
001000*           CALL.                                                *
001100*                                                               *
001200*****************************************************************
001300*****************************************************************
001400* Violations table - order of the file preserved, no key.       *
001500*****************************************************************
001600 01  VIO-TABLE-CONTROL.
001700     05  VIO-TABLE-MAX              PIC S9(08) COMP VALUE 50000.
001800     05  VIO-TABLE-COUNT            PIC S9(08) COMP VALUE ZEROES.
001900     05  VIO-TABLE-STATUS           PIC  X(001) VALUE SPACES.
002000         88  VIO-TABLE-LOADED               VALUE 'L'.
002100         88  VIO-TABLE-EMPTY                VALUE 'E'.
002200     05  FILLER                     PIC  X(010).
002300
002400 01  VIO-TABLE-AREA.
002500     05  VIO-ENTRY OCCURS 50000 TIMES
002600                   INDEXED BY VIO-IDX, VIO-SRCH-IDX.
002620         10  VIO-TAB-DATE           PIC  X(025).
002700         10  VIO-TAB-FINE           PIC S9(07) COMP-3.
002800         10  VIO-TAB-CAR-ID         PIC  9(010) COMP-3.
002900         10  VIO-TAB-TICKET         PIC  9(010) COMP-3.
003000         10  VIO-TAB-STATE          PIC  X(002).
003100         10  VIO-TAB-ZIP            PIC  X(005).
003200         10  VIO-TAB-REASON         PIC  X(030).
003300         10  FILLER                 PIC  X(007).
