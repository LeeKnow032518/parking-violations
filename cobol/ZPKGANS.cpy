000100*****************************************************************
000200*                                                               *
000300* zPARK - City Parking / Property Analysis Batch                *
000400*                                                               *
000500* ZPKGANS - The CachedAnswers result cache and the answer       *
000600*           output buffer passed back to ArgsValidation.  A     *
000700*           request for question 1, 2 or 6 caches a single      *
000800*           answer; a request for question 3, 4 or 5 caches     *
000900*           one answer per ZIP code asked.  A repeated request  *
001000*           returns the cached answer without recomputing it.   *
001100*           The answer LINE LAYOUTS themselves, and the Q6 sort  *
001200*           work table, are private to AnalyseService (ZPKG040) *
001300*           and are not carried here - only ANSWER-OUTPUT-AREA  *
001400*           is handed back across the CALL.                      *
001500*                                                               *
001600*****************************************************************
001700*****************************************************************
001800* Answer output buffer - AnalyseService hands the driver back   *
001900* between one (Q1/Q3/Q4/Q5) and one-per-ZIP (Q2/Q6) lines here.  *
002000*****************************************************************
002100 01  ANSWER-OUTPUT-CONTROL.
002200     05  ANSWER-LINE-MAX            PIC S9(08) COMP VALUE 9999.
002300     05  ANSWER-LINE-COUNT          PIC S9(08) COMP VALUE ZEROES.
002400     05  FILLER                     PIC  X(010).
002500
002600 01  ANSWER-OUTPUT-AREA.
002700     05  ANSWER-LINE OCCURS 9999 TIMES
002800                     INDEXED BY ANSWER-IDX
002900                                PIC  X(080).
003000
003100*****************************************************************
003200* CachedAnswers - question number 1-6 single-value cache, plus  *
003300* per-ZIP caches for question 3, 4 and 5.                       *
003400*****************************************************************
003500 01  CACHE-CONTROL.
003600     05  CACHE-Q1-STATUS            PIC  X(001) VALUE SPACES.
003700         88  CACHE-Q1-SET                   VALUE 'Y'.
003800     05  CACHE-Q1-VALUE             PIC  9(009) COMP-3.
003900     05  CACHE-Q2-STATUS            PIC  X(001) VALUE SPACES.
004000         88  CACHE-Q2-SET                   VALUE 'Y'.
004100     05  CACHE-Q6-STATUS            PIC  X(001) VALUE SPACES.
004200         88  CACHE-Q6-SET                   VALUE 'Y'.
004300     05  FILLER                     PIC  X(012).
004400
004500 01  CACHE-ZIP-TABLE-CONTROL.
004600     05  CACHE-ZIP-TABLE-MAX        PIC S9(08) COMP VALUE 9999.
004700     05  CACHE-ZIP-TABLE-COUNT      PIC S9(08) COMP VALUE ZEROES.
004800     05  FILLER                     PIC  X(010).
004900
005000 01  CACHE-ZIP-TABLE-AREA.
005100     05  CACHE-ZIP-ENTRY OCCURS 9999 TIMES
005200                        INDEXED BY CACHE-ZIP-IDX,
005300                                   CACHE-ZIP-SRCH-IDX.
005400         10  CACHE-ZIP-CODE         PIC  X(005).
005500         10  CACHE-ZIP-Q3-STATUS    PIC  X(001).
005600             88  CACHE-ZIP-Q3-SET           VALUE 'Y'.
005700         10  CACHE-ZIP-Q3-VALUE     PIC  9(011) COMP-3.
005800         10  CACHE-ZIP-Q4-STATUS    PIC  X(001).
005900             88  CACHE-ZIP-Q4-SET           VALUE 'Y'.
006000         10  CACHE-ZIP-Q4-VALUE     PIC  9(007) COMP-3.
006100         10  CACHE-ZIP-Q5-STATUS    PIC  X(001).
006200             88  CACHE-ZIP-Q5-SET           VALUE 'Y'.
006300         10  CACHE-ZIP-Q5-VALUE     PIC  9(011) COMP-3.
006400         10  FILLER                 PIC  X(008).
